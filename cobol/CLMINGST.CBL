000010 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020        IDENTIFICATION DIVISION.
000030        PROGRAM-ID. CLMINGST.
000040        AUTHOR. R CHIRINOS.
000050        INSTALLATION. IBM-BCP CLAIMS UNIT.
000060        DATE-WRITTEN. 12/07/1981.
000070        DATE-COMPILED.
000080        SECURITY. NON-CONFIDENTIAL.
000090       *================================================================*
000100       * INSURANCE CLAIMS INGEST -- STEP 1 OF THE NIGHTLY CLAIMS RUN   =*
000110       * READS THE VENDOR'S RAW CLAIMS FEED, VALIDATES EACH ROW,       =*
000120       * AUTO-REGISTERS ANY POLICYHOLDER SEEN FOR THE FIRST TIME, AND  =*
000130       * WRITES THE POLICYHOLDER AND CLAIM MASTER FILES CONSUMED BY    =*
000140       * CLMRISK AND CLMRPTS LATER IN THE SAME RUN.                    =*
000150       *================================================================*
000160       * CHANGE LOG                                                    *
000170       * ---------  ----  ------  -----------------------------------  *
000180       * 12/07/1981 RCH   TKT-004 ORIGINAL VERSION -- EDITED THE       *
000190       *                          PUNCHED CLAIM-REGISTER CARDS BEFORE  *
000200       *                          POSTING THEM TO THE MASTER TAPE      *
000210       * 19/06/1998 RCH   TKT-101 CENTURY-WINDOW REVIEW -- CL-DATE-NUM *
000220       *                          AND ALL WORKING-STORAGE DATE FIELDS  *
000230       *                          CONFIRMED FULL 4-DIGIT CCYY, NO      *
000240       *                          2-DIGIT YEAR STORED ANYWHERE         *
000250       * 14/03/2021 RCH   TKT-120 REBUILT FOR THE VENDOR'S NEW CSV     *
000260       *                          AUTO-CLAIMS FEED (WAS PUNCH-CARD     *
000270       *                          INPUT) UNDER THE RISK-ANALYSIS       *
000280       *                          BATCH REDESIGN                       *
000290       * 02/09/2021 LMV   TKT-127 SUM-INSURED DEFAULT WIDENED WITH THE *
000300       *                          CLMPOLY LAYOUT CHANGE (SEE TKT-127)  *
000310       * 09/11/2021 LMV   TKT-142 REJECTION CLASS NOW WRITTEN TO THE   *
000320       *                          CLAIM MASTER INSTEAD OF BEING        *
000330       *                          RE-DERIVED BY EVERY REPORT STEP      *
000340       * 04/02/2022 LMV   TKT-166 CLASSIFIER RE-CODED WITHOUT THE      *
000350       *                          COMPILER'S STRING-SEARCH INTRINSIC   *
000360       *                          (SHOP STANDARD DOES NOT PERMIT THE   *
000370       *                          NEWER FUNCTION LIBRARY -- SEE THE    *
000380       *                          SHOP CODING STANDARD, SEC. 4)        *
000390       * 22/02/2023 LMV   TKT-233 FIRST STEP NOW OPENS REPORT-OUT      *
000400       *                          OUTPUT; CLMRISK/CLMRPTS EXTEND IT    *
000410       *================================================================*
000420        ENVIRONMENT DIVISION.
000430        CONFIGURATION SECTION.
000440        SOURCE-COMPUTER. IBM-390.
000450        OBJECT-COMPUTER. IBM-390.
000460        SPECIAL-NAMES.
000470            C01 IS TOP-OF-FORM.
000480        INPUT-OUTPUT SECTION.
000490        FILE-CONTROL.
000500            SELECT CLAIMS-IN-FILE  ASSIGN TO CLAIMIN
000510                ORGANIZATION IS LINE SEQUENTIAL
000520                FILE STATUS  IS FS-STAT-CLAIMSIN.
000530       *
000540            SELECT POLICYHOLDER-MASTER-FILE ASSIGN TO POLYMSTR
000550                FILE STATUS  IS FS-STAT-POLYMSTR.
000560       *
000570            SELECT CLAIM-MASTER-FILE ASSIGN TO CLAIMMSTR
000580                FILE STATUS  IS FS-STAT-CLAIMMSTR.
000590       *
000600            SELECT REPORT-FILE ASSIGN TO RPTOUT
000610                ORGANIZATION IS LINE SEQUENTIAL
000620                FILE STATUS  IS FS-STAT-RPTOUT.
000630        DATA DIVISION.
000640        FILE SECTION.
000650        FD  CLAIMS-IN-FILE
000660            RECORDING MODE IS F
000670            BLOCK CONTAINS 0 RECORDS
000680            RECORD CONTAINS 173 CHARACTERS
000690            DATA RECORD IS CLAIMS-IN-REC.
000700        01  CLAIMS-IN-REC                     PIC X(173).
000710       *
000720        FD  POLICYHOLDER-MASTER-FILE
000730            RECORDING MODE IS F
000740            BLOCK CONTAINS 0 RECORDS
000750            RECORD CONTAINS 110 CHARACTERS
000760            DATA RECORD IS POLICYHOLDER-MASTER-REC.
000770        01  POLICYHOLDER-MASTER-REC           PIC X(110).
000780       *
000790        FD  CLAIM-MASTER-FILE
000800            RECORDING MODE IS F
000810            BLOCK CONTAINS 0 RECORDS
000820            RECORD CONTAINS 174 CHARACTERS
000830            DATA RECORD IS CLAIM-MASTER-REC.
000840        01  CLAIM-MASTER-REC                  PIC X(174).
000850       *
000860        FD  REPORT-FILE
000870            RECORDING MODE IS F
000880            BLOCK CONTAINS 0 RECORDS
000890            RECORD CONTAINS 132 CHARACTERS
000900            DATA RECORD IS REPORT-LINE.
000910        01  REPORT-LINE                       PIC X(132).
000920       *
000930        WORKING-STORAGE SECTION.
000940       *---------------------------------------------------------------*
000950       *  STANDALONE WORK ITEMS -- 77-LEVEL PER SHOP STANDARD, MUST    *
000960       *  PRECEDE ANY 01-LEVEL ENTRY IN THIS SECTION                   *
000970       *---------------------------------------------------------------*
000980        77  WS-REMARK-UPPER                PIC X(60).
000990       *        UPPERCASED WORKING COPY OF THE REJECTION REMARK TEXT
001000       *        SCANNED BY 270-DERIVE-REJ-CLASS BELOW.
001010        77  WS-LOWER-ALPHA                 PIC X(26)
001020                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
001030        77  WS-UPPER-ALPHA                 PIC X(26)
001040                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001050       *---------------------------------------------------------------*
001060       *  CONTROL COUNTERS                                             *
001070       *---------------------------------------------------------------*
001080        01  WS-CONTADORES.
001090            05  WS-ROWS-READ               PIC S9(8) COMP VALUE 0.
001100       *        VENDOR FEED ROWS READ THIS RUN -- REPORTED ON THE
001110       *        SUMMARY REPORT REGARDLESS OF VALID/INVALID SPLIT.
001120            05  WS-ROWS-SKIPPED            PIC S9(8) COMP VALUE 0.
001130       *        ROWS FAILING 210-VALIDATE-RAW-ROW -- NOT WRITTEN
001140       *        ANYWHERE, ONLY COUNTED (SEE 200-CLAIM-PROCESS BANNER).
001150            05  WS-POLY-CREATED            PIC S9(8) COMP VALUE 0.
001160       *        NEW POLICYHOLDER-MASTER ROWS BUILT BY
001170       *        225-CREATE-POLICYHOLDER THIS RUN.
001180            05  WS-CLAIMS-LOADED           PIC S9(8) COMP VALUE 0.
001190       *        CLAIM-MASTER ROWS WRITTEN BY 230-REGISTER-CLAIM
001200       *        THIS RUN.
001210            05  WS-POLY-TAB-CNT            PIC S9(8) COMP VALUE 0.
001220       *        HIGH-WATER MARK OF WS-POLY-TABLE, BELOW -- ALSO
001230       *        DOUBLES AS THE NEXT FREE SUBSCRIPT ON A NEW ENTRY.
001240            05  WS-POLY-IDX                PIC S9(8) COMP VALUE 0.
001250       *        SUBSCRIPT DRIVING THE LINEAR SEARCH IN
001260       *        221-SEARCH-POLY-TABLE, BELOW.
001270            05  WS-SCAN-POS                PIC S9(4) COMP VALUE 0.
001280       *        CHARACTER POSITION COUNTER FOR THE ONE-COMPARE-PER-
001290       *        POSITION TEXT SCANS IN THE 271/272/273 STEPS.
001300            05  FILLER                     PIC X(04) VALUE SPACES.
001310       *---------------------------------------------------------------*
001320       *  CALCULATION WORK AREAS                                       *
001330       *---------------------------------------------------------------*
001340        01  WS-CALC-VARS.
001350            05  WS-DEFAULT-SUM-INSURED     PIC S9(9)V99 VALUE 100000.00.
001360       *        FALLBACK SUM INSURED FOR A NEWLY-CREATED
001370       *        POLICYHOLDER WHEN THE FEED ROW CARRIES NONE -- SEE
001380       *        225-CREATE-POLICYHOLDER.
001390            05  FILLER                     PIC X(04) VALUE SPACES.
001400       *---------------------------------------------------------------*
001410       *  SWITCHES AND FILE STATUS                                     *
001420       *---------------------------------------------------------------*
001430        01  SW-SWITCHE-VARS.
001440            05  SW-END-FILE                PIC X VALUE '0'.
001450       *        DRIVES THE 200-CLAIM-PROCESS THRU-RANGE LOOP.
001460                88  END-FILE                   VALUE '1'.
001470                88  NOT-END                    VALUE '0'.
001480            05  SW-ROW-STATUS              PIC X VALUE 'V'.
001490       *        SET BY 210-VALIDATE-RAW-ROW, TESTED BY
001500       *        200-CLAIM-PROCESS.
001510                88  ROW-VALID                  VALUE 'V'.
001520                88  ROW-INVALID                VALUE 'I'.
001530            05  SW-POLY-STATUS             PIC X VALUE 'N'.
001540       *        SET BY 221-SEARCH-POLY-TABLE, TESTED BY
001550       *        220-FIND-OR-CREATE-POLICYHOLDER.
001560                88  POLY-FOUND                 VALUE 'Y'.
001570                88  POLY-NOT-FOUND             VALUE 'N'.
001580            05  SW-SUBSTR-STATUS           PIC X VALUE 'N'.
001590       *        SET BY EACH OF THE 271/272/273 SCAN STEPS AS THEY
001600       *        LOOK FOR THEIR OWN REMARK PHRASE.
001610                88  SUBSTR-FOUND               VALUE 'Y'.
001620                88  SUBSTR-NOT-FOUND           VALUE 'N'.
001630            05  FS-STAT-CLAIMSIN           PIC X(02).
001640                88  CLAIMSIN-OK                VALUE '00'.
001650            05  FS-STAT-POLYMSTR           PIC X(02).
001660                88  POLYMSTR-OK                VALUE '00'.
001670            05  FS-STAT-CLAIMMSTR          PIC X(02).
001680                88  CLAIMMSTR-OK               VALUE '00'.
001690            05  FS-STAT-RPTOUT             PIC X(02).
001700                88  RPTOUT-OK                  VALUE '00'.
001710            05  FILLER                     PIC X(04) VALUE SPACES.
001720       *---------------------------------------------------------------*
001730       *  EDIT AND MISCELLANEOUS WORK AREAS                            *
001740       *---------------------------------------------------------------*
001750        01  WS-RUN-DATE-YYMMDD             PIC 9(06).
001760       *        STAMPED FROM ACCEPT FROM DATE IN 100-OPEN-FILES --
001770       *        DISPLAYED ON THE JOB LOG ONLY, NOT PRINTED ON THE
001780       *        REPORT ITSELF.
001790        01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
001800            05  WS-RUN-YY                  PIC 9(02).
001810            05  WS-RUN-MM                  PIC 9(02).
001820            05  WS-RUN-DD                  PIC 9(02).
001830        01  WS-EDIT-VARS.
001840            05  ROWS-READ-OUT              PIC Z(8)9.
001850            05  ROWS-READ-OUT-X REDEFINES ROWS-READ-OUT
001860                                           PIC X(09).
001870            05  ROWS-SKIP-OUT              PIC Z(8)9.
001880            05  POLY-CREATED-OUT           PIC Z(8)9.
001890            05  CLAIMS-LOADED-OUT          PIC Z(8)9.
001900            05  FILLER                     PIC X(04) VALUE SPACES.
001910       *---------------------------------------------------------------*
001920       *  RECORD LAYOUTS (SHARED COPY MEMBERS)                         *
001930       *---------------------------------------------------------------*
001940        COPY CLMRAWIN.
001950       *
001960        COPY CLMPOLY.
001970       *
001980        COPY CLMCLAIM.
001990       *---------------------------------------------------------------*
002000       *  IN-MEMORY POLICYHOLDER TABLE -- DISTINCT CUSTOMER IDS SEEN   *
002010       *  SO FAR THIS RUN.  LINEAR SEARCH IS ACCEPTABLE AT THIS RUN'S  *
002020       *  VOLUME (SEE THE FILES NOTE ON THE MASTER LOOKUP TABLE).      *
002030       *---------------------------------------------------------------*
002040        01  WS-POLY-TABLE.
002050            05  WS-POLY-ENTRY OCCURS 5000 TIMES.
002060                10  WS-POLY-ID             PIC X(12).
002070       *        CUSTOMER ID AS CARRIED ON THE VENDOR FEED -- THE
002080       *        SEARCH KEY FOR 221-SEARCH-POLY-TABLE.
002090                10  WS-POLY-ID-PARTS REDEFINES WS-POLY-ID.
002100                    15  WS-POLY-ID-PREFIX  PIC X(02).
002110                    15  WS-POLY-ID-SEQ     PIC X(10).
002120                10  FILLER                 PIC X(04) VALUE SPACES.
002130       *---------------------------------------------------------------*
002140       *  PRINT LINES FOR REPORT SECTION 1 -- INGEST SUMMARY           *
002150       *---------------------------------------------------------------*
002160        01  WS-HEADING-LINE.
002170            05  HL-FILLER1                 PIC X(01) VALUE SPACE.
002180            05  HL-TEXT                    PIC X(50) VALUE SPACES.
002190            05  FILLER                     PIC X(81) VALUE SPACES.
002200        01  WS-GENERIC-LINE.
002210            05  GL-FILLER1                 PIC X(01) VALUE SPACE.
002220            05  GL-LABEL                   PIC X(30) VALUE SPACES.
002230            05  GL-VALUE                   PIC Z(9)9.
002240            05  FILLER                     PIC X(91) VALUE SPACES.
002250       *================================================================*
002260        PROCEDURE DIVISION.
002270       *
002280       * MAINLINE -- OPEN, PRIME THE READ, RUN THE ROW LOOP TO EOF,
002290       * WRITE THE COUNTS TO THE REPORT AND THE JOB LOG, THEN CLOSE.
002300       * THIS SHOP'S JOBS DO NOT RESTART MID-FILE -- A FAILED RUN IS
002310       * RE-RUN FROM THE VENDOR'S FEED FROM THE TOP, SO THERE IS NO
002320       * CHECKPOINT LOGIC HERE.
002330       *
002340            PERFORM 100-OPEN-FILES.
002350            PERFORM 200-CLAIM-PROCESS THRU 200-CLAIM-PROCESS-EXIT
002360                UNTIL END-FILE.
002370            PERFORM 900-WRITE-SUMMARY.
002380            PERFORM 950-CLOSE-FILES.
002390            GOBACK.
002400       *
002410       *---------------------------------------------------------------*
002420       * 100-OPEN-FILES -- STAMPS THE RUN DATE FOR ANY DATE-STAMPED    *
002430       * WORK THIS PROGRAM DOES, THEN OPENS THE FOUR FILES THIS RUN    *
002440       * TOUCHES.  ANY OPEN FAILURE IS TREATED AS FATAL -- THERE IS NO *
002450       * PARTIAL-FILE RECOVERY IN THIS JOB STREAM, SO WE ABEND RATHER  *
002460       * THAN LIMP ALONG WITH A FILE MISSING.                          *
002470       *---------------------------------------------------------------*
002480        100-OPEN-FILES.
002490       *        RUN DATE COMES FROM ACCEPT FROM DATE, NOT A CONTROL
002500       *        CARD -- THIS RUN HAS NO CONTROL-CARD FILE OF ITS OWN.
002510            ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
002520            DISPLAY 'INIT CLMINGST PROCESS.. DATE: ' WS-RUN-DATE-YYMMDD
002530            OPEN INPUT CLAIMS-IN-FILE
002540            IF NOT CLAIMSIN-OK
002550       *        VENDOR FEED MISSING OR UNREADABLE -- NOTHING DOWNSTREAM
002560       *        CAN RUN WITHOUT IT.
002570               DISPLAY 'ERROR IN OPEN INPUT CLAIMS-IN-FILE '
002580               DISPLAY 'FILE STATUS = ' FS-STAT-CLAIMSIN
002590               GO TO 990-ABEND
002600            END-IF
002610            OPEN OUTPUT POLICYHOLDER-MASTER-FILE
002620            IF NOT POLYMSTR-OK
002630       *        POLICYHOLDER MASTER IS BUILT FRESH EACH RUN -- SEE THE
002640       *        BANNER NOTE UNDER THE FD.  A BAD OPEN HERE MEANS A
002650       *        DATASET ALLOCATION PROBLEM ON THE JCL SIDE.
002660               DISPLAY 'ERROR IN OPEN OUTPUT POLICYHOLDER-MASTER-FILE '
002670               DISPLAY 'FILE STATUS = ' FS-STAT-POLYMSTR
002680               GO TO 990-ABEND
002690            END-IF
002700            OPEN OUTPUT CLAIM-MASTER-FILE
002710            IF NOT CLAIMMSTR-OK
002720       *        SAME REASONING AS THE POLICYHOLDER MASTER OPEN ABOVE.
002730               DISPLAY 'ERROR IN OPEN OUTPUT CLAIM-MASTER-FILE '
002740               DISPLAY 'FILE STATUS = ' FS-STAT-CLAIMMSTR
002750               GO TO 990-ABEND
002760            END-IF
002770            OPEN OUTPUT REPORT-FILE
002780            IF NOT RPTOUT-OK
002790               DISPLAY 'ERROR IN OPEN OUTPUT REPORT-FILE '
002800               DISPLAY 'FILE STATUS = ' FS-STAT-RPTOUT
002810               GO TO 990-ABEND
002820            END-IF
002830       *        PRIME THE READ SO 200-CLAIM-PROCESS ALWAYS HAS A ROW
002840       *        WAITING WHEN THE MAIN LOOP FIRST TESTS END-FILE.
002850            PERFORM 240-READ-CLAIMS-IN THRU 240-READ-CLAIMS-IN-EXIT.
002860       *
002870       *---------------------------------------------------------------*
002880       * 200-CLAIM-PROCESS -- MAIN LOOP.  ONE RAW CLAIMS ROW PER       *
002890       * ITERATION.  A VALID ROW GETS ITS POLICYHOLDER LOOKED UP OR    *
002900       * CREATED AND, WHEN IT CARRIES A CLAIM AMOUNT, A CLAIM MASTER   *
002910       * ROW WRITTEN.  AN INVALID ROW IS SIMPLY COUNTED AND DROPPED --*
002920       * THIS SHOP DOES NOT WRITE A REJECT FILE FOR BAD FEED ROWS,    *
002930       * ONLY A COUNT ON THE SUMMARY REPORT (SEE 900-WRITE-SUMMARY).   *
002940       *---------------------------------------------------------------*
002950        200-CLAIM-PROCESS.
002960       *        PRIMING READ IS 240-READ-CLAIMS-IN, CALLED FROM
002970       *        100-OPEN-FILES ABOVE; 201-READ-CLAIMS-IN-NEXT BELOW
002980       *        FALLS THROUGH TO DO THE READ-AHEAD, HOSPEDIT-STYLE.
002990            ADD 1 TO WS-ROWS-READ
003000            PERFORM 210-VALIDATE-RAW-ROW
003010            IF ROW-VALID
003020               PERFORM 220-FIND-OR-CREATE-POLICYHOLDER
003030               PERFORM 230-REGISTER-CLAIM
003040            ELSE
003050               ADD 1 TO WS-ROWS-SKIPPED
003060            END-IF.
003070       *
003080        201-READ-CLAIMS-IN-NEXT.
003090       *        FALLS THROUGH FROM 200 -- READS THE NEXT RAW CLAIMS ROW
003100       *        AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
003110            READ CLAIMS-IN-FILE INTO CLAIMS-IN-RECORD-WS
003120               AT END SET END-FILE TO TRUE
003130            END-READ.
003140        200-CLAIM-PROCESS-EXIT.
003150           EXIT.
003160       *
003170       * ROW PREPROCESSING -- BUSINESS RULES / CSV-INGEST.
003180       * A ROW IS INVALID WHEN CLAIM-ID OR CUSTOMER-ID IS BLANK, OR
003190       * WHEN ANY MONEY FIELD IS NEGATIVE OR NOT NUMERIC.  A BLANK
003200       * MONEY FIELD IS TREATED AS ZERO AND DOES NOT INVALIDATE.
003210        210-VALIDATE-RAW-ROW.
003220       *        START OPTIMISTIC -- A ROW IS PRESUMED GOOD UNTIL ONE OF
003230       *        THE TESTS BELOW PROVES OTHERWISE.  NOTHING RESETS
003240       *        ROW-VALID BACK TO TRUE ONCE A TEST FAILS, SO ANY ONE
003250       *        BAD FIELD IS ENOUGH TO DROP THE WHOLE ROW.
003260            SET ROW-VALID TO TRUE
003270       *        THE TWO KEY FIELDS MUST BE PRESENT -- A BLANK CLAIM ID
003280       *        OR CUSTOMER ID MEANS THE FEED VENDOR SENT A GARBLED OR
003290       *        TRUNCATED LINE, SEE TKT-101.
003300            IF IN-CLAIM-ID = SPACES
003310               SET ROW-INVALID TO TRUE
003320            END-IF
003330            IF IN-CUSTOMER-ID = SPACES
003340               SET ROW-INVALID TO TRUE
003350            END-IF
003360       *        THREE MONEY FIELDS, ALL EDITED THE SAME WAY (TKT-143):
003370       *        BLANK IS TREATED AS ZERO AND DOES NOT INVALIDATE THE
003380       *        ROW; ANYTHING ELSE MUST BE NUMERIC AND NOT NEGATIVE.
003390       *        CLAIM AMOUNT FIRST.
003400            IF IN-CLAIM-AMOUNT = SPACES
003410               MOVE ZERO TO IN-CLAIM-AMOUNT
003420            ELSE
003430               IF IN-CLAIM-AMOUNT NOT NUMERIC
003440                  SET ROW-INVALID TO TRUE
003450               ELSE
003460                  IF IN-CLAIM-AMOUNT < 0
003470                     SET ROW-INVALID TO TRUE
003480                  END-IF
003490               END-IF
003500            END-IF
003510       *        PREMIUM COLLECTED -- SAME EDIT AS ABOVE.
003520            IF IN-PREMIUM-COLLECTED = SPACES
003530               MOVE ZERO TO IN-PREMIUM-COLLECTED
003540            ELSE
003550               IF IN-PREMIUM-COLLECTED NOT NUMERIC
003560                  SET ROW-INVALID TO TRUE
003570               ELSE
003580                  IF IN-PREMIUM-COLLECTED < 0
003590                     SET ROW-INVALID TO TRUE
003600                  END-IF
003610               END-IF
003620            END-IF
003630       *        PAID AMOUNT -- SAME EDIT AS ABOVE.  THIS IS ALSO THE
003640       *        FIELD 250-DERIVE-CLAIM-STATUS TESTS TO TELL AN APPROVED
003650       *        CLAIM FROM A STILL-PENDING ONE.
003660            IF IN-PAID-AMOUNT = SPACES
003670               MOVE ZERO TO IN-PAID-AMOUNT
003680            ELSE
003690               IF IN-PAID-AMOUNT NOT NUMERIC
003700                  SET ROW-INVALID TO TRUE
003710               ELSE
003720                  IF IN-PAID-AMOUNT < 0
003730                     SET ROW-INVALID TO TRUE
003740                  END-IF
003750               END-IF
003760            END-IF
003770       *        CLAIM DATE MAY BE BLANK ON THE FEED -- A BLANK DATE
003780       *        DOES NOT INVALIDATE THE ROW, IT JUST LEAVES CL-DATE-NUM
003790       *        AT ZERO ON THE CLAIM MASTER RECORD.
003800            IF IN-CLAIM-DATE = SPACES
003810               MOVE ZERO TO IN-CLAIM-DATE
003820            END-IF.
003830       *
003840       * LOOK UP THE INCOMING CUSTOMER ID IN THE POLICYHOLDER TABLE
003850       * BUILT SO FAR THIS RUN; CREATE A NEW POLICYHOLDER WHEN THE
003860       * CUSTOMER HAS NOT BEEN SEEN.  PH-ID IS THE FEED'S OWN
003870       * CUSTOMER ID -- NOT SEQUENCE-ASSIGNED -- SINCE THE FEED
003880       * SUPPLIES IT.
003890        220-FIND-OR-CREATE-POLICYHOLDER.
003900       *        A LINEAR SEARCH, NOT A LOOKUP BY KEY -- THE TABLE IS
003910       *        SMALL ENOUGH (ONE ROW PER DISTINCT CUSTOMER SEEN SO
003920       *        FAR THIS RUN) THAT AN INDEX IS NOT WORTH BUILDING.
003930            SET POLY-NOT-FOUND TO TRUE
003940            PERFORM 221-SEARCH-POLY-TABLE
003950                VARYING WS-POLY-IDX FROM 1 BY 1
003960                UNTIL WS-POLY-IDX > WS-POLY-TAB-CNT
003970                   OR POLY-FOUND
003980            IF POLY-NOT-FOUND
003990               PERFORM 225-CREATE-POLICYHOLDER
004000            END-IF.
004010       *
004020        221-SEARCH-POLY-TABLE.
004030       *        ONE COMPARE PER PERFORM-VARYING ITERATION -- CALLED
004040       *        BY 220-FIND-OR-CREATE-POLICYHOLDER, ABOVE.
004050            IF WS-POLY-ID (WS-POLY-IDX) = IN-CUSTOMER-ID
004060               SET POLY-FOUND TO TRUE
004070            END-IF.
004080       *
004090       *---------------------------------------------------------------*
004100       * 225-CREATE-POLICYHOLDER -- THE FEED CARRIES ONLY THE CUSTOMER  *
004110       * ID, NOT A NAME, AGE OR POLICY TYPE, SO THIS SHOP MANUFACTURES  *
004120       * A PLACEHOLDER RECORD (TKT-127) UNTIL THE NIGHTLY MAINTENANCE   *
004130       * RUN OR A LATER FEED REVISION SUPPLIES THE REAL DEMOGRAPHIC     *
004140       * DATA.  SUM INSURED DEFAULTS TO TWICE THE FIRST CLAIM AMOUNT    *
004150       * SEEN -- A CRUDE BUT SERVICEABLE STAND-IN UNTIL UNDERWRITING    *
004160       * SUPPLIES AN ACTUAL FIGURE.                                     *
004170       *---------------------------------------------------------------*
004180        225-CREATE-POLICYHOLDER.
004190       *        APPENDS THE NEW ROW TO THE END OF THE IN-MEMORY TABLE
004200       *        AND WRITES IT STRAIGHT THROUGH TO THE POLICYHOLDER
004210       *        MASTER -- THE MASTER IS NEVER RE-READ THIS RUN.
004220            ADD 1 TO WS-POLY-TAB-CNT
004230            MOVE IN-CUSTOMER-ID   TO WS-POLY-ID (WS-POLY-TAB-CNT)
004240            MOVE SPACES           TO POLICYHOLDER-RECORD-WS
004250            MOVE IN-CUSTOMER-ID   TO PH-ID
004260       *        PLACEHOLDER NAME -- SEE PARAGRAPH BANNER ABOVE.
004270            STRING 'Customer '    DELIMITED BY SIZE
004280                   IN-CUSTOMER-ID DELIMITED BY SIZE
004290                   INTO PH-NAME
004300            END-STRING
004310            MOVE 30               TO PH-AGE
004320            MOVE 'Vehicle '       TO PH-POLICY-TYPE
004330            IF IN-CLAIM-AMOUNT = ZERO
004340       *              NO CLAIM AMOUNT ON THIS ROW TO BASE A FIGURE ON --
004350       *              FALL BACK TO THE SHOP'S STANDARD DEFAULT.
004360               MOVE WS-DEFAULT-SUM-INSURED TO PH-SUM-INSURED
004370            ELSE
004380               COMPUTE PH-SUM-INSURED = 2 * IN-CLAIM-AMOUNT
004390            END-IF
004400            WRITE POLICYHOLDER-MASTER-REC FROM POLICYHOLDER-RECORD-WS
004410            ADD 1 TO WS-POLY-CREATED.
004420       *
004430       *---------------------------------------------------------------*
004440       * 230-REGISTER-CLAIM -- A FEED ROW WITH NO CLAIM AMOUNT IS A     *
004450       * POLICYHOLDER-ONLY ROW (E.G. A NEW-BUSINESS NOTICE RIDING THE   *
004460       * SAME FEED) AND WRITES NO CLAIM MASTER RECORD AT ALL.           *
004470       *---------------------------------------------------------------*
004480        230-REGISTER-CLAIM.
004490       *        A FEED ROW WITH NO CLAIM AMOUNT IS AN ENROLLMENT-ONLY
004500       *        ROW -- THE POLICYHOLDER STILL GETS REGISTERED ABOVE,
004510       *        BUT NO CLAIM MASTER RECORD IS WRITTEN FOR IT.
004520            IF IN-CLAIM-AMOUNT NOT = ZERO
004530               MOVE SPACES         TO CLAIM-RECORD-WS
004540               MOVE IN-CLAIM-ID    TO CL-ID
004550               MOVE IN-CUSTOMER-ID TO CL-PH-ID
004560               MOVE IN-CLAIM-AMOUNT TO CL-AMOUNT
004570               MOVE IN-CLAIM-DATE  TO CL-DATE-NUM
004580       *              WHEN THE FEED SUPPLIES REJECTION REMARKS, THE FEED
004590       *              ITSELF IS TELLING US THE CLAIM IS BEING TURNED
004600       *              DOWN; OTHERWISE WE FALL BACK TO A GENERIC REASON.
004610               IF IN-REJECTION-REMARKS NOT = SPACES
004620                  MOVE IN-REJECTION-REMARKS TO CL-REASON
004630               ELSE
004640                  MOVE 'Vehicle damage' TO CL-REASON
004650               END-IF
004660               PERFORM 250-DERIVE-CLAIM-STATUS
004670               PERFORM 270-DERIVE-REJ-CLASS
004680               WRITE CLAIM-MASTER-REC FROM CLAIM-RECORD-WS
004690               ADD 1 TO WS-CLAIMS-LOADED
004700            END-IF.
004710       *
004720       * STATUS DERIVATION -- REJECTED WHEN REMARKS PRESENT, ELSE
004730       * APPROVED WHEN A PAID AMOUNT WAS RECEIVED, ELSE PENDING.
004740        250-DERIVE-CLAIM-STATUS.
004750       *        A PRESENT REJECTION REMARK OUTRANKS A PAID AMOUNT --
004760       *        THE VENDOR FEED IS NOT SUPPOSED TO CARRY BOTH, BUT
004770       *        IF IT EVER DOES, REJECTED WINS.
004780            IF IN-REJECTION-REMARKS NOT = SPACES
004790               SET CL-STAT-REJECTED TO TRUE
004800            ELSE
004810               IF IN-PAID-AMOUNT NOT = ZERO
004820                  SET CL-STAT-APPROVED TO TRUE
004830               ELSE
004840                  SET CL-STAT-PENDING TO TRUE
004850               END-IF
004860            END-IF.
004870       *
004880       * REJECTION-CLASSIFIER -- CASE-INSENSITIVE SUBSTRING TEST OF
004890       * THE REMARK TEXT, FIRST MATCH WINS, IN THIS FIXED ORDER:
004900       * FAKE_DOCUMENT, NOT_COVERED, POLICY_EXPIRED, ELSE UNKNOWN.
004910       * THE SHOP STANDARD FORBIDS THE COMPILER'S STRING-SEARCH
004920       * INTRINSIC (TKT-166) SO THE SCAN IS DONE ONE POSITION AT A
004930       * TIME AGAINST AN UPPER-CASED COPY OF THE REMARK.
004940        270-DERIVE-REJ-CLASS.
004950       *        ONLY MEANINGFUL WHEN 250-DERIVE-CLAIM-STATUS SET
004960       *        CL-STAT-REJECTED -- CLASSIFIES THE FREE-TEXT REMARK
004970       *        INTO ONE OF THE THREE KNOWN PHRASES, OR 'UNKNOWN'.
004980            MOVE SPACES TO CL-REJ-CLASS
004990            IF IN-REJECTION-REMARKS = SPACES
005000               MOVE 'NoRemark'  TO CL-REJ-CLASS
005010            ELSE
005020               MOVE IN-REJECTION-REMARKS TO WS-REMARK-UPPER
005030               INSPECT WS-REMARK-UPPER
005040                  CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
005050               PERFORM 271-SCAN-FAKE-DOC
005060               IF SUBSTR-FOUND
005070                  MOVE 'Fake_document' TO CL-REJ-CLASS
005080               ELSE
005090                  PERFORM 272-SCAN-NOT-COVERED
005100                  IF SUBSTR-FOUND
005110                     MOVE 'Not_Covered' TO CL-REJ-CLASS
005120                  ELSE
005130                     PERFORM 273-SCAN-POLICY-EXP
005140                     IF SUBSTR-FOUND
005150                        MOVE 'Policy_expired' TO CL-REJ-CLASS
005160                     ELSE
005170                        MOVE 'Unknown' TO CL-REJ-CLASS
005180                     END-IF
005190                  END-IF
005200               END-IF
005210            END-IF.
005220       *
005230        271-SCAN-FAKE-DOC.
005240       *        WORST CASE, THE WHOLE 60-BYTE REMARK IS SCANNED ONE
005250       *        BYTE AT A TIME FOR THE 13-CHARACTER LITERAL.
005260            SET SUBSTR-NOT-FOUND TO TRUE
005270            PERFORM 271-A-SCAN-FAKE-DOC-STEP
005280                VARYING WS-SCAN-POS FROM 1 BY 1
005290                UNTIL WS-SCAN-POS > 48 OR SUBSTR-FOUND.
005300       *
005310        271-A-SCAN-FAKE-DOC-STEP.
005320       *        ONE COMPARE PER PERFORM-VARYING POSITION -- NO
005330       *        INTRINSIC STRING-SEARCH FUNCTION PER TKT-166.
005340            IF WS-REMARK-UPPER (WS-SCAN-POS:13) = 'FAKE_DOCUMENT'
005350               SET SUBSTR-FOUND TO TRUE
005360            END-IF.
005370       *
005380        272-SCAN-NOT-COVERED.
005390       *        SAME TECHNIQUE AS 271-SCAN-FAKE-DOC, DIFFERENT LITERAL
005400       *        AND LITERAL LENGTH (11 BYTES).
005410            SET SUBSTR-NOT-FOUND TO TRUE
005420            PERFORM 272-A-SCAN-NOT-COVERED-STEP
005430                VARYING WS-SCAN-POS FROM 1 BY 1
005440                UNTIL WS-SCAN-POS > 50 OR SUBSTR-FOUND.
005450       *
005460        272-A-SCAN-NOT-COVERED-STEP.
005470       *        SAME ONE-COMPARE-PER-POSITION TECHNIQUE AS
005480       *        271-A-SCAN-FAKE-DOC-STEP, ABOVE.
005490            IF WS-REMARK-UPPER (WS-SCAN-POS:11) = 'NOT_COVERED'
005500               SET SUBSTR-FOUND TO TRUE
005510            END-IF.
005520       *
005530        273-SCAN-POLICY-EXP.
005540       *        LAST OF THE THREE KNOWN REJECTION PHRASES -- ANYTHING
005550       *        NOT MATCHING ANY OF THE THREE FALLS THROUGH TO
005560       *        'UNKNOWN' BACK IN 270-DERIVE-REJ-CLASS.
005570            SET SUBSTR-NOT-FOUND TO TRUE
005580            PERFORM 273-A-SCAN-POLICY-EXP-STEP
005590                VARYING WS-SCAN-POS FROM 1 BY 1
005600                UNTIL WS-SCAN-POS > 47 OR SUBSTR-FOUND.
005610       *
005620        273-A-SCAN-POLICY-EXP-STEP.
005630       *        SAME ONE-COMPARE-PER-POSITION TECHNIQUE AS THE OTHER
005640       *        TWO SCAN STEPS ABOVE.
005650            IF WS-REMARK-UPPER (WS-SCAN-POS:14) = 'POLICY_EXPIRED'
005660               SET SUBSTR-FOUND TO TRUE
005670            END-IF.
005680       *
005690       *---------------------------------------------------------------*
005700       * 240-READ-CLAIMS-IN -- THE PRIMING READ CALLED FROM             *
005710       * 100-OPEN-FILES, ABOVE.  THE LOOP'S OWN READ-AHEAD IS A         *
005720       * SEPARATE PARAGRAPH, 201-READ-CLAIMS-IN-NEXT, EMBEDDED IN THE    *
005730       * 200-CLAIM-PROCESS THRU RANGE.  READING INTO THE WORKING-        *
005740       * STORAGE COPY OF THE RECORD (RATHER THAN THE FD RECORD           *
005750       * DIRECTLY) LETS THE RESERVED FIELDS ADDED UNDER TKT-234          *
005760       * DEFAULT TO SPACES/ZERO ON EVERY READ, NOT JUST WHATEVER WAS     *
005770       * LEFT IN THE BUFFER LAST TIME.                                   *
005780       *---------------------------------------------------------------*
005790        240-READ-CLAIMS-IN.
005800            READ CLAIMS-IN-FILE INTO CLAIMS-IN-RECORD-WS
005810               AT END SET END-FILE TO TRUE
005820            END-READ.
005830        240-READ-CLAIMS-IN-EXIT.
005840           EXIT.
005850       *
005860       *---------------------------------------------------------------*
005870       * 900-WRITE-SUMMARY -- REPORT SECTION 1, INGEST SUMMARY.  ONE     *
005880       * HEADING LINE, ONE RULE LINE, THEN FOUR LABEL/VALUE LINES.       *
005890       * THE SAME FOUR COUNTS ARE ALSO ECHOED TO THE JOB LOG VIA         *
005900       * DISPLAY SO THE OPERATOR CAN SEE THEM WITHOUT PULLING THE        *
005910       * REPORT DATASET -- A HABIT CARRIED OVER FROM THE OLD PUNCH-CARD  *
005920       * ERA WHEN THE PRINTED REPORT MIGHT NOT COME OFF THE PRINTER      *
005930       * UNTIL THE NEXT SHIFT.                                           *
005940       *---------------------------------------------------------------*
005950        900-WRITE-SUMMARY.
005960       *        HEADING LINE, THEN A DASHED RULE UNDER IT.
005970            MOVE SPACES TO WS-HEADING-LINE
005980            MOVE 'INSURANCE CLAIMS -- NIGHTLY INGEST SUMMARY'
005990                                          TO HL-TEXT
006000            WRITE REPORT-LINE FROM WS-HEADING-LINE
006010            MOVE SPACES TO WS-HEADING-LINE
006020            MOVE ALL '-' TO HL-TEXT
006030            WRITE REPORT-LINE FROM WS-HEADING-LINE
006040            MOVE WS-ROWS-READ    TO ROWS-READ-OUT
006050            MOVE WS-ROWS-SKIPPED TO ROWS-SKIP-OUT
006060            MOVE WS-POLY-CREATED TO POLY-CREATED-OUT
006070            MOVE WS-CLAIMS-LOADED TO CLAIMS-LOADED-OUT
006080       *        FOUR LABEL/VALUE LINES, ONE COUNTER EACH.
006090            MOVE SPACES TO WS-GENERIC-LINE
006100            MOVE 'ROWS READ' TO GL-LABEL
006110            MOVE WS-ROWS-READ TO GL-VALUE
006120            WRITE REPORT-LINE FROM WS-GENERIC-LINE
006130            MOVE SPACES TO WS-GENERIC-LINE
006140            MOVE 'ROWS SKIPPED' TO GL-LABEL
006150            MOVE WS-ROWS-SKIPPED TO GL-VALUE
006160            WRITE REPORT-LINE FROM WS-GENERIC-LINE
006170            MOVE SPACES TO WS-GENERIC-LINE
006180            MOVE 'POLICYHOLDERS CREATED' TO GL-LABEL
006190            MOVE WS-POLY-CREATED TO GL-VALUE
006200            WRITE REPORT-LINE FROM WS-GENERIC-LINE
006210            MOVE SPACES TO WS-GENERIC-LINE
006220            MOVE 'CLAIMS LOADED' TO GL-LABEL
006230            MOVE WS-CLAIMS-LOADED TO GL-VALUE
006240            WRITE REPORT-LINE FROM WS-GENERIC-LINE
006250            DISPLAY '----------------  '
006260            DISPLAY 'CLMINGST CONTROL COUNTERS  '
006270            DISPLAY '----------------  '
006280            DISPLAY 'ROWS READ..........  ' ROWS-READ-OUT
006290            DISPLAY 'ROWS SKIPPED.......  ' ROWS-SKIP-OUT
006300            DISPLAY 'POLICYHOLDERS NEW..  ' POLY-CREATED-OUT
006310            DISPLAY 'CLAIMS LOADED......  ' CLAIMS-LOADED-OUT
006320       *        JOB-LOG ECHO OF THE SAME FOUR COUNTS -- SEE THE
006330       *        PARAGRAPH BANNER ABOVE.
006340            DISPLAY 'END PROGR: CLMINGST'.
006350       *
006360       *---------------------------------------------------------------*
006370       * 950-CLOSE-FILES -- NORMAL END-OF-JOB CLOSE.  NO FILE STATUS    *
006380       * CHECK HERE -- A CLOSE FAILURE THIS LATE IN THE RUN CANNOT      *
006390       * UNDO WORK ALREADY WRITTEN, SO THE SHOP DOES NOT TREAT IT AS    *
006400       * FATAL THE WAY AN OPEN FAILURE IS.                              *
006410       *---------------------------------------------------------------*
006420        950-CLOSE-FILES.
006430       *        ALL FOUR FILES ARE CLOSED HERE REGARDLESS OF WHICH
006440       *        WAY THE RUN ENDED -- NORMAL EOF OR 990-ABEND.
006450            CLOSE CLAIMS-IN-FILE
006460                  POLICYHOLDER-MASTER-FILE
006470                  CLAIM-MASTER-FILE
006480                  REPORT-FILE.
006490       *
006500       *        FATAL EXIT -- REACHED ONLY FROM A FAILED FILE OPEN IN
006510       *        100-OPEN-FILES.  THE FILE STATUS DISPLAY HAS ALREADY
006520       *        GONE TO THE JOB LOG BEFORE WE GOT HERE, SO THIS
006530       *        PARAGRAPH JUST ENDS THE RUN.
006540        990-ABEND.
006550       *        LOGS NOTHING BEYOND WHAT THE FAILING OPEN ALREADY
006560       *        DISPLAYED -- THE NON-ZERO RETURN CODE IS WHAT TELLS
006570       *        THE JCL TO STOP THE REST OF THE NIGHTLY RUN.
006580            GOBACK.
