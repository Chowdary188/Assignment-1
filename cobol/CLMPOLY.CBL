000010******************************** Top of Data **********************
000020      *================================================================*
000030      *        RECORD OF POLICYHOLDER MASTER FILE                     =*
000040      *================================================================*
000050      *  COPY MEMBER  : CLMPOLY                                        *
000060      *  DESCRIPTION  : ONE POLICYHOLDER PER RECORD.  WRITTEN BY THE   *
000070      *                 NIGHTLY CLAIMS-INGEST RUN (CLMINGST) WHEN A    *
000080      *                 NEW CUSTOMER-ID FIRST APPEARS ON THE CLAIMS    *
000090      *                 INPUT, AND MAINTAINED (ADD/REWRITE) BY THE     *
000100      *                 POLICYHOLDER MAINTENANCE RUN (CLMMAINT).       *
000110      *  RECORD LENGTH : 110 BYTES, FIXED, SEQUENTIAL.  THE UNDER-     *
000120      *                 WRITING MANUAL'S FILE INDEX STILL SHOWS 62     *
000130      *                 BYTES FOR THIS RECORD -- THAT FIGURE PRE-      *
000140      *                 DATES TKT-127 AND WAS NEVER CORRECTED; THE     *
000150      *                 FIVE NAMED FIELDS ALONE ALREADY TOTAL 64       *
000160      *                 BYTES, SO 62 CANNOT BE RIGHT EVEN BEFORE THE   *
000170      *                 TKT-127 WIDENING OR THE TKT-235 RESERVED-      *
000180      *                 FIELD EXPANSION BELOW.  110 IS THE FIGURE      *
000190      *                 THIS COPY MEMBER, ITS FDS AND ITS CALLERS      *
000200      *                 ACTUALLY AGREE ON; TREAT THE MANUAL AS STALE.  *
000210      *================================================================*
000220      *  CHANGE LOG                                                    *
000230      *  ---------  ----  ------  ----------------------------------   *
000240      *  12/07/1981 RCH   TKT-004 ORIGINAL LAYOUT (CLAIMREC) -- ONE    *
000250      *                          COMBINED POLICYHOLDER/CLAIM RECORD    *
000260      *  19/06/1998 RCH   TKT-201 CENTURY-WINDOW REVIEW OF CLAIMREC -- *
000270      *                          POLICY-BENEFIT-DATE-NUM CONFIRMED     *
000280      *                          CARRYING THE FULL 4-DIGIT YEAR, NO    *
000290      *                          2-DIGIT YEAR STORED ANYWHERE ON THE   *
000300      *                          RECORD                                *
000310      *  14/03/2021 RCH   TKT-118 REBUILT AS POLICYHOLDER MASTER,     *
000320      *                          62-BYTE LAYOUT, FOR THE RISK-       *
000330      *                          ANALYSIS BATCH REDESIGN             *
000340      *  02/09/2021 LMV   TKT-127 WIDENED PH-SUM-INSURED TO S9(9)V99  *
000350      *                          (WAS S9(7)V99) -- RECORD GREW TO 66  *
000360      *                          BYTES.  DOWNSTREAM COPIES OF CLMPOLY  *
000370      *                          MUST BE RECOMPILED.                  *
000380      *  22/02/2023 LMV   TKT-235 RESERVED FIELDS ADDED AHEAD OF THE   *
000390      *                          BRANCH/AGENT AND MULTI-POLICY-        *
000400      *                          DISCOUNT ROLLOUT (PHASE 2) -- NONE    *
000410      *                          OF THESE ARE POPULATED BY ANY JOB IN  *
000420      *                          THIS RUN YET.  RECORD GREW TO 110     *
000430      *                          BYTES.  SEE THE BANNER NOTE ABOVE ON  *
000440      *                          THE 62-BYTE FIGURE IN THE MANUAL.     *
000450      *================================================================*
000460       01  POLICYHOLDER-RECORD-WS.
000470      *---------------------------------------------------------------*
000480      *   KEY AND IDENTIFYING DATA                                     *
000490      *---------------------------------------------------------------*
000500           05  PH-ID                      PIC X(12).
000510      *        POLICYHOLDER / CUSTOMER IDENTIFIER -- UNIQUE KEY.
000520      *        SEQUENCE-ASSIGNED BY CLMINGST/CLMMAINT, NEVER RE-USED.
000530           05  PH-NAME                    PIC X(30).
000540      *        LETTERS AND SPACES ONLY -- SEE 310-VALIDATE-POLICYHOLDER
000550      *        IN CLMMAINT FOR THE EDIT RULE.
000560           05  PH-AGE                     PIC 9(03).
000570      *        AGE IN YEARS.  VALID RANGE 018 THRU 100.
000580           05  PH-POLICY-TYPE             PIC X(08).
000590               88  PH-TYPE-HEALTH             VALUE 'Health  '.
000600               88  PH-TYPE-VEHICLE            VALUE 'Vehicle '.
000610               88  PH-TYPE-LIFE               VALUE 'Life    '.
000620      *---------------------------------------------------------------*
000630      *   MONEY DATA -- ZONED DECIMAL, 2 DECIMAL PLACES                *
000640      *---------------------------------------------------------------*
000650           05  PH-SUM-INSURED             PIC S9(9)V99.
000660      *        INSURED SUM.  0.01 THRU 10,000,000.00.  SEE TKT-127.
000670      *---------------------------------------------------------------*
000680      *   RESERVED FOR THE BRANCH/AGENT AND DISCOUNT ROLLOUT (TKT-235) *
000690      *   -- NOT YET SET OR READ BY CLMINGST, CLMMAINT, CLMRISK OR     *
000700      *   CLMRPTS.  NAMED (NOT ONE WIDE FILLER) SO THE NEXT PHASE      *
000710      *   DOES NOT HAVE TO RE-SPLIT A BLOCK OF FILLER AND RE-COMPILE   *
000720      *   EVERY CALLER A SECOND TIME.                                 *
000730      *---------------------------------------------------------------*
000740           05  PH-BRANCH-CODE             PIC X(04) VALUE SPACES.
000750      *        BRANCH-OF-ISSUE CODE.  RESERVED -- SINGLE-BRANCH SHOP
000760      *        TODAY, SEE TKT-235.
000770           05  PH-AGENT-ID                PIC X(08) VALUE SPACES.
000780      *        WRITING-AGENT IDENTIFIER.  RESERVED, SEE TKT-235.
000790           05  PH-STATE-CODE              PIC X(02) VALUE SPACES.
000800      *        RATING-JURISDICTION STATE CODE.  RESERVED, SEE TKT-235.
000810           05  PH-RENEWAL-MONTH           PIC 9(02) VALUE 0.
000820      *        POLICY RENEWAL MONTH (01-12).  RESERVED, SEE TKT-235.
000830           05  PH-DISCOUNT-PCT            PIC 9(02)V99 VALUE 0.
000840      *        MULTI-POLICY DISCOUNT PERCENT.  RESERVED, SEE TKT-235.
000850           05  PH-LAST-REVIEW-DATE        PIC 9(08) VALUE 0.
000860      *        UNDERWRITING REVIEW DATE, CCYYMMDD.  RESERVED, TKT-235.
000870           05  PH-CONTACT-PHONE           PIC X(10) VALUE SPACES.
000880      *        POLICYHOLDER PHONE.  NOT ON THE VENDOR CLAIMS FEED,
000890      *        RESERVED FOR A FUTURE CONTACT-INFO SOURCE, TKT-235.
000900           05  PH-RECORD-STATUS           PIC X(01) VALUE SPACES.
000910               88  PH-STAT-RESERVED           VALUE SPACE.
000920      *        RESERVED FOR A FUTURE ACTIVE/LAPSED/CANCELLED FLAG,
000930      *        NOT SET BY ANY JOB IN THIS RUN.  SEE TKT-235.
000940           05  PH-RISK-TIER               PIC X(01) VALUE SPACES.
000950      *        RESERVED FOR A RISK TIER FED BACK FROM CLMRISK.
000960      *        CLMRISK CURRENTLY WRITES ITS FLAGS TO REPORT-OUT ONLY.
000970           05  PH-MARKETING-OPT           PIC X(01) VALUE SPACES.
000980      *        RESERVED FOR A MARKETING-CONTACT OPT-IN FLAG, TKT-235.
000990           05  FILLER                     PIC X(05) VALUE SPACES.
001000      *================================================================*
001010      * BOTTOM OF THE FIXED PORTION -- LRECL 110.                      *
001020      *================================================================*
001030******************************* Bottom of Data *********************
