000010 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020        IDENTIFICATION DIVISION.
000030        PROGRAM-ID. CLMRPTS.
000040        AUTHOR. L VEGA.
000050        INSTALLATION. IBM-BCP CLAIMS UNIT.
000060        DATE-WRITTEN. 21/02/1979.
000070        DATE-COMPILED.
000080        SECURITY. NON-CONFIDENTIAL.
000090       *================================================================*
000100       * REPORTS -- STEP 3 (FINAL) OF THE NIGHTLY CLAIMS RUN           =*
000110       * ONE PASS OVER THE CLAIM MASTER, JOINED TO THE POLICYHOLDER     =*
000120       * MASTER, PRODUCING THE CLAIMS-BY-TYPE, MONTHLY, AVERAGE-       =*
000130       * APPROVED, HIGHEST-APPROVED AND PENDING-CLAIMS SECTIONS.       =*
000140       * APPENDS TO THE SAME REPORT-OUT DATASET CLMINGST AND CLMRISK   =*
000150       * WROTE EARLIER IN THE RUN.                                     =*
000160       *================================================================*
000170       * CHANGE LOG                                                    *
000180       * ---------  ----  ------  -----------------------------------  *
000190       * 21/02/1979 LMV   TKT-003 ORIGINAL VERSION -- CLAIMS-BY-TYPE    *
000200       *                          AND MONTHLY COUNT LISTING FROM THE    *
000210       *                          CLAIM-REGISTER TAPE                  *
000220       * 19/06/1998 RCH   TKT-100 CENTURY-WINDOW REVIEW -- MONTHLY KEY  *
000230       *                          CARRIES THE FULL 4-DIGIT YEAR        *
000240       * 14/03/2021 RCH   TKT-119 REBUILT AGAINST THE NEW CLAIM MASTER  *
000250       *                          FOR THE RISK-ANALYSIS BATCH REDESIGN; *
000260       *                          CLAIMS BY TYPE AND MONTHLY COUNT ONLY *
000270       * 02/09/2021 LMV   TKT-128 ADDED AVERAGE APPROVED CLAIM BY       *
000280       *                          POLICY TYPE                          *
000290       * 09/11/2021 LMV   TKT-146 ADDED HIGHEST-APPROVED-CLAIM AND      *
000300       *                          PENDING-CLAIMS-LISTING SECTIONS      *
000310       * 22/02/2023 LMV   TKT-233 THIS STEP NOW OPENS REPORT-OUT        *
000320       *                          EXTEND (WAS OUTPUT) SINCE CLMINGST    *
000330       *                          AND CLMRISK WRITE THEIR SECTIONS     *
000340       *                          FIRST                                 *
000350       *================================================================*
000360        ENVIRONMENT DIVISION.
000370        CONFIGURATION SECTION.
000380        SOURCE-COMPUTER. IBM-390.
000390        OBJECT-COMPUTER. IBM-390.
000400        SPECIAL-NAMES.
000410            C01 IS TOP-OF-FORM.
000420        INPUT-OUTPUT SECTION.
000430        FILE-CONTROL.
000440            SELECT POLICYHOLDER-MASTER-FILE ASSIGN TO POLYMSTR
000450                FILE STATUS  IS FS-STAT-POLYMSTR.
000460       *
000470            SELECT CLAIM-MASTER-FILE ASSIGN TO CLAIMMSTR
000480                FILE STATUS  IS FS-STAT-CLAIMMSTR.
000490       *
000500            SELECT REPORT-FILE ASSIGN TO RPTOUT
000510                ORGANIZATION IS LINE SEQUENTIAL
000520                FILE STATUS  IS FS-STAT-RPTOUT.
000530        DATA DIVISION.
000540        FILE SECTION.
000550        FD  POLICYHOLDER-MASTER-FILE
000560            RECORDING MODE IS F
000570            BLOCK CONTAINS 0 RECORDS
000580            RECORD CONTAINS 110 CHARACTERS
000590            DATA RECORD IS POLICYHOLDER-MASTER-REC.
000600        01  POLICYHOLDER-MASTER-REC           PIC X(110).
000610       *
000620        FD  CLAIM-MASTER-FILE
000630            RECORDING MODE IS F
000640            BLOCK CONTAINS 0 RECORDS
000650            RECORD CONTAINS 174 CHARACTERS
000660            DATA RECORD IS CLAIM-MASTER-REC.
000670        01  CLAIM-MASTER-REC                  PIC X(174).
000680       *
000690        FD  REPORT-FILE
000700            RECORDING MODE IS F
000710            BLOCK CONTAINS 0 RECORDS
000720            RECORD CONTAINS 132 CHARACTERS
000730            DATA RECORD IS REPORT-LINE.
000740        01  REPORT-LINE                       PIC X(132).
000750       *
000760        WORKING-STORAGE SECTION.
000770       *---------------------------------------------------------------*
000780       *  STANDALONE WORK ITEMS -- 77-LEVEL PER SHOP STANDARD, MUST    *
000790       *  PRECEDE ANY 01-LEVEL ENTRY IN THIS SECTION                   *
000800       *---------------------------------------------------------------*
000810        77  WS-HIGH-APPR-AMOUNT            PIC S9(9)V99 VALUE 0.
000820       *        RUNNING HIGH-WATER MARK FOR REPORT SECTION 6,
000830       *        MAINTAINED BY 227-CHECK-HIGHEST-APPROVED.
000840        77  WS-HIGH-APPR-CLID              PIC X(12).
000850       *        CLAIM ID OF THE CURRENT HIGHEST APPROVED CLAIM.
000860        77  WS-HIGH-APPR-NAME              PIC X(30).
000870       *        OWNING POLICYHOLDER'S NAME, SAVED AT THE SAME TIME
000880       *        AS WS-HIGH-APPR-AMOUNT.
000890        77  WS-HIGH-APPR-REASON            PIC X(60).
000900       *        FREE-TEXT REASON CARRIED THROUGH FROM THE CLAIM
000910       *        MASTER, PRINTED VERBATIM BY 270-WRITE-HIGHEST.
000920        77  WS-CURRENT-NAME                PIC X(30).
000930       *        OWNING POLICYHOLDER'S NAME FOR THE CLAIM 200-SCAN-
000940       *        CLAIMS IS CURRENTLY PROCESSING -- 'UNKNOWN' WHEN THE
000950       *        LOOKUP IN 205-SEARCH-POLY-TABLE MISSES.
000960        77  WS-AVERAGE-AMT                 PIC S9(9)V99.
000970       *        AVERAGE APPROVED CLAIM AMOUNT, ROUNDED, ONE POLICY
000980       *        TYPE AT A TIME -- SEE 260-WRITE-AVERAGES.
000990       *---------------------------------------------------------------*
001000       *  CONTROL COUNTERS                                              *
001010       *---------------------------------------------------------------*
001020        01  WS-CONTADORES.
001030            05  WS-POLY-TAB-CNT            PIC S9(8) COMP VALUE 0.
001040       *        HIGH-WATER MARK OF WS-POLY-TABLE, LOADED FROM THE
001050       *        POLICYHOLDER MASTER IN 150-LOAD-POLY-TABLE.
001060            05  WS-POLY-IDX                PIC S9(8) COMP VALUE 0.
001070       *        SUBSCRIPT FOR THE POLICYHOLDER TABLE SEARCH IN
001080       *        205-SEARCH-POLY-TABLE.
001090            05  WS-CLAIMS-SCANNED          PIC S9(8) COMP VALUE 0.
001100       *        CLAIM MASTER RECORDS READ THIS RUN.
001110            05  WS-MONTH-TAB-CNT           PIC S9(4) COMP VALUE 0.
001120       *        HIGH-WATER MARK OF WS-MONTH-TABLE, BUILT AS NEW
001130       *        CALENDAR MONTHS ARE SEEN IN 220-ADD-TO-MONTH-TABLE.
001140            05  WS-MONTH-IDX               PIC S9(4) COMP VALUE 0.
001150       *        SUBSCRIPT FOR THE MONTH TABLE SEARCH AND THE FINAL
001160       *        SORTED PRINT LOOP.
001170            05  WS-PENDING-TAB-CNT         PIC S9(8) COMP VALUE 0.
001180       *        HIGH-WATER MARK OF WS-PENDING-TABLE, BUILT BY
001190       *        229-ADD-TO-PENDING-TABLE.
001200            05  WS-PENDING-IDX             PIC S9(8) COMP VALUE 0.
001210       *        SUBSCRIPT FOR THE FINAL PENDING-CLAIMS PRINT LOOP
001220       *        IN 280-WRITE-PENDING.
001230            05  FILLER                     PIC X(04) VALUE SPACES.
001240       *---------------------------------------------------------------*
001250       *  SWITCHES AND FILE STATUS                                      *
001260       *---------------------------------------------------------------*
001270        01  SW-SWITCHE-VARS.
001280            05  SW-END-CLAIMS              PIC X VALUE '0'.
001290       *        DRIVES THE 200-SCAN-CLAIMS THRU-RANGE LOOP.
001300                88  END-CLAIMS                 VALUE '1'.
001310                88  NOT-END-CLAIMS             VALUE '0'.
001320            05  SW-END-POLY-LOAD           PIC X VALUE '0'.
001330       *        DRIVES THE 152-LOAD-POLY-STEP THRU-RANGE LOOP IN
001340       *        150-LOAD-POLY-TABLE.
001350                88  END-POLY-LOAD              VALUE '1'.
001360            05  SW-POLY-STATUS             PIC X VALUE 'N'.
001370       *        SET BY 205-SEARCH-POLY-TABLE, TESTED BY
001380       *        200-SCAN-CLAIMS.
001390                88  POLY-FOUND                 VALUE 'Y'.
001400                88  POLY-NOT-FOUND             VALUE 'N'.
001410            05  SW-MONTH-STATUS            PIC X VALUE 'N'.
001420       *        SET BY 221-SEARCH-MONTH-TABLE, TESTED BY
001430       *        220-ADD-TO-MONTH-TABLE.
001440                88  MONTH-FOUND                VALUE 'Y'.
001450                88  MONTH-NOT-FOUND            VALUE 'N'.
001460            05  SW-HIGH-APPR-SEEN          PIC X VALUE 'N'.
001470       *        FALSE UNTIL 227-CHECK-HIGHEST-APPROVED SEES ITS
001480       *        FIRST APPROVED CLAIM.
001490                88  HIGH-APPR-SEEN             VALUE 'Y'.
001500                88  HIGH-APPR-NOT-SEEN         VALUE 'N'.
001510            05  SW-SORT-SWAPPED            PIC X VALUE 'N'.
001520       *        DRIVES 236-SORT-MONTH-TABLE'S BUBBLE-PASS LOOP.
001530                88  SORT-SWAPPED               VALUE 'Y'.
001540                88  SORT-NOT-SWAPPED           VALUE 'N'.
001550            05  FS-STAT-POLYMSTR           PIC X(02).
001560                88  POLYMSTR-OK                VALUE '00'.
001570            05  FS-STAT-CLAIMMSTR          PIC X(02).
001580                88  CLAIMMSTR-OK               VALUE '00'.
001590            05  FS-STAT-RPTOUT             PIC X(02).
001600                88  RPTOUT-OK                  VALUE '00'.
001610            05  FILLER                     PIC X(04) VALUE SPACES.
001620       *---------------------------------------------------------------*
001630       *  BY-POLICY-TYPE ACCUMULATORS                                   *
001640       *---------------------------------------------------------------*
001650        01  WS-TYPE-TOTALS.
001660       *        ONE COUNT/APPROVED-COUNT/APPROVED-SUM TRIPLET PER
001670       *        POLICY TYPE, ACCUMULATED DURING THE CLAIM PASS AND
001680       *        PRINTED BY 240-PRINT-TYPE-TOTALS.
001690            05  WS-CNT-HEALTH              PIC S9(8) COMP VALUE 0.
001700            05  WS-CNT-VEHICLE             PIC S9(8) COMP VALUE 0.
001710            05  WS-CNT-LIFE                PIC S9(8) COMP VALUE 0.
001720            05  WS-APPR-CNT-HEALTH         PIC S9(8) COMP VALUE 0.
001730            05  WS-APPR-CNT-VEHICLE        PIC S9(8) COMP VALUE 0.
001740            05  WS-APPR-CNT-LIFE           PIC S9(8) COMP VALUE 0.
001750            05  WS-APPR-SUM-HEALTH         PIC S9(9)V99 VALUE 0.
001760            05  WS-APPR-SUM-VEHICLE        PIC S9(9)V99 VALUE 0.
001770            05  WS-APPR-SUM-LIFE           PIC S9(9)V99 VALUE 0.
001780        01  WS-TYPE-TOTALS-X REDEFINES WS-TYPE-TOTALS.
001790            05  FILLER                     PIC X(24).
001800            05  FILLER                     PIC X(33).
001810       *---------------------------------------------------------------*
001820       *  HIGHEST-APPROVED-CLAIM AND AVERAGE-CLAIM WORK ITEMS ARE      *
001830       *  77-LEVEL, TOP OF THIS SECTION -- WS-HIGH-APPR-*, WS-CURRENT- *
001840       *  NAME, WS-AVERAGE-AMT                                         *
001850       *---------------------------------------------------------------*
001860       *  EDIT WORK AREAS                                               *
001870       *---------------------------------------------------------------*
001880        01  WS-EDIT-VARS.
001890            05  CLAIMS-SCAN-OUT            PIC Z(8)9.
001900            05  PENDING-CNT-OUT            PIC Z(8)9.
001910            05  FILLER                     PIC X(04) VALUE SPACES.
001920       *---------------------------------------------------------------*
001930       *  RECORD LAYOUTS (SHARED COPY MEMBERS)                          *
001940       *---------------------------------------------------------------*
001950        COPY CLMPOLY.
001960       *
001970        COPY CLMCLAIM.
001980       *---------------------------------------------------------------*
001990       *  IN-MEMORY POLICYHOLDER LOOKUP TABLE.                          *
002000       *---------------------------------------------------------------*
002010        01  WS-POLY-TABLE.
002020            05  WS-POLY-ENTRY OCCURS 5000 TIMES.
002030                10  WS-POLY-ID             PIC X(12).
002040                10  WS-POLY-ID-PARTS REDEFINES WS-POLY-ID.
002050                    15  WS-POLY-ID-PREFIX  PIC X(02).
002060                    15  WS-POLY-ID-SEQ     PIC 9(10).
002070                10  WS-POLY-NAME           PIC X(30).
002080                10  WS-POLY-POLICY-TYPE    PIC X(08).
002090                10  FILLER                 PIC X(04) VALUE SPACES.
002100       *---------------------------------------------------------------*
002110       *  MONTHLY-CLAIMS TABLE -- KEY IS CCYYMM, KEPT IN ASCENDING      *
002120       *  ORDER BY A FINAL BUBBLE-SORT PASS BEFORE PRINTING (THE       *
002130       *  TABLE NEVER HOLDS MORE THAN TEN YEARS OF ACTIVITY).           *
002140       *---------------------------------------------------------------*
002150        01  WS-MONTH-TABLE.
002160            05  WS-MONTH-ENTRY OCCURS 120 TIMES.
002170                10  WS-MONTH-KEY           PIC 9(06).
002180                10  WS-MONTH-KEY-PARTS REDEFINES WS-MONTH-KEY.
002190                    15  WS-MONTH-KEY-CCYY  PIC 9(04).
002200                    15  WS-MONTH-KEY-MM    PIC 9(02).
002210                10  WS-MONTH-CNT           PIC S9(8) COMP VALUE 0.
002220                10  FILLER                 PIC X(04) VALUE SPACES.
002230       *        HOLD AREAS FOR THE 237-BUBBLE-PASS EXCHANGE, BELOW.
002240        01  WS-MONTH-SWAP-KEY              PIC 9(06).
002250        01  WS-MONTH-SWAP-CNT              PIC S9(8) COMP.
002260       *---------------------------------------------------------------*
002270       *  PENDING-CLAIMS TABLE -- BUILT DURING THE SINGLE CLAIM PASS.   *
002280       *---------------------------------------------------------------*
002290        01  WS-PENDING-TABLE.
002300            05  WS-PENDING-ENTRY OCCURS 20000 TIMES.
002310       *        ONE ENTRY PER CLAIM STILL IN PENDING STATUS AS OF
002320       *        THE RUN DATE -- PRINTED BY 250-PRINT-PENDING.
002330                10  WS-PENDING-CLID        PIC X(12).
002340                10  WS-PENDING-NAME        PIC X(30).
002350                10  WS-PENDING-AMOUNT      PIC S9(9)V99.
002360                10  WS-PENDING-REASON      PIC X(60).
002370                10  FILLER                 PIC X(04) VALUE SPACES.
002380       *---------------------------------------------------------------*
002390       *  PRINT LINES                                                   *
002400       *---------------------------------------------------------------*
002410        01  WS-HEADING-LINE.
002420            05  HL-FILLER1                 PIC X(01) VALUE SPACE.
002430            05  HL-TEXT                    PIC X(60) VALUE SPACES.
002440            05  FILLER                     PIC X(71) VALUE SPACES.
002450        01  WS-TYPE-LINE.
002460            05  TY-FILLER1                 PIC X(01) VALUE SPACE.
002470            05  TY-LABEL                   PIC X(10) VALUE SPACES.
002480            05  TY-COUNT                   PIC ZZZ,ZZ9.
002490            05  FILLER                     PIC X(112) VALUE SPACES.
002500        01  WS-MONTH-LINE.
002510            05  MO-FILLER1                 PIC X(01) VALUE SPACE.
002520            05  MO-LABEL                   PIC X(07) VALUE SPACES.
002530            05  MO-CCYY                    PIC 9(04).
002540            05  MO-DASH                    PIC X(01) VALUE '-'.
002550            05  MO-MM                      PIC 9(02).
002560            05  MO-FILLER2                 PIC X(03) VALUE SPACES.
002570            05  MO-COUNT                   PIC ZZZ,ZZ9.
002580            05  FILLER                     PIC X(110) VALUE SPACES.
002590        01  WS-AVERAGE-LINE.
002600            05  AV-FILLER1                 PIC X(01) VALUE SPACE.
002610            05  AV-LABEL                   PIC X(10) VALUE SPACES.
002620            05  AV-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.99.
002630            05  FILLER                     PIC X(107) VALUE SPACES.
002640        01  WS-HIGHEST-LINE.
002650            05  HI-FILLER1                 PIC X(01) VALUE SPACE.
002660            05  HI-CLID                    PIC X(12).
002670            05  HI-FILLER2                 PIC X(02) VALUE SPACES.
002680            05  HI-NAME                    PIC X(30).
002690            05  HI-FILLER3                 PIC X(02) VALUE SPACES.
002700            05  HI-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.99.
002710            05  HI-FILLER4                 PIC X(02) VALUE SPACES.
002720            05  HI-REASON                  PIC X(60).
002730            05  FILLER                     PIC X(08) VALUE SPACES.
002740        01  WS-PENDING-LINE.
002750            05  PD-FILLER1                 PIC X(01) VALUE SPACE.
002760            05  PD-CLID                    PIC X(12).
002770            05  PD-FILLER2                 PIC X(02) VALUE SPACES.
002780            05  PD-NAME                    PIC X(30).
002790            05  PD-FILLER3                 PIC X(02) VALUE SPACES.
002800            05  PD-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.99.
002810            05  PD-FILLER4                 PIC X(02) VALUE SPACES.
002820            05  PD-REASON                  PIC X(60).
002830            05  FILLER                     PIC X(08) VALUE SPACES.
002840        01  WS-TRAILER-LINE.
002850            05  TL-FILLER1                 PIC X(01) VALUE SPACE.
002860            05  TL-LABEL                   PIC X(40) VALUE SPACES.
002870            05  TL-COUNT                   PIC Z(8)9.
002880            05  FILLER                     PIC X(82) VALUE SPACES.
002890       *================================================================*
002900        PROCEDURE DIVISION.
002910       *
002920       *-----------------------------------------------------------------*
002930       * MAINLINE -- STEP 3 (FINAL) OF THE NIGHTLY RUN.  LOADS THE      *
002940       * POLICYHOLDER MASTER, THEN MAKES ONE PASS OVER THE CLAIM        *
002950       * MASTER FEEDING ALL FIVE REPORT SECTIONS AT ONCE, SORTS THE     *
002960       * SMALL MONTH TABLE, THEN WRITES EACH SECTION IN TURN.           *
002970       * APPENDS TO THE SAME REPORT-OUT DATASET CLMINGST AND CLMRISK    *
002980       * ALREADY WROTE EARLIER IN THIS RUN.                             *
002990       *-----------------------------------------------------------------*
003000       *
003010            PERFORM 100-OPEN-FILES.
003020            PERFORM 150-LOAD-POLY-TABLE.
003030            PERFORM 200-SCAN-CLAIMS THRU 200-SCAN-CLAIMS-EXIT
003040                UNTIL END-CLAIMS.
003050            PERFORM 236-SORT-MONTH-TABLE.
003060            PERFORM 240-WRITE-BY-TYPE.
003070            PERFORM 250-WRITE-MONTHLY.
003080            PERFORM 260-WRITE-AVERAGES.
003090            PERFORM 270-WRITE-HIGHEST.
003100            PERFORM 280-WRITE-PENDING.
003110            PERFORM 950-CLOSE-FILES.
003120            GOBACK.
003130       *
003140       *-----------------------------------------------------------------*
003150       * 100-OPEN-FILES -- REPORT-OUT IS OPENED EXTEND (TKT-233)        *
003160       * BECAUSE CLMINGST AND CLMRISK HAVE ALREADY APPENDED THEIR       *
003170       * OWN SECTIONS TO IT EARLIER IN THE SAME RUN.  A FAILURE ON      *
003180       * ANY OF THE THREE OPENS IS TREATED AS FATAL.                    *
003190       *-----------------------------------------------------------------*
003200        100-OPEN-FILES.
003210            OPEN INPUT POLICYHOLDER-MASTER-FILE
003220            IF NOT POLYMSTR-OK
003230               DISPLAY 'ERROR IN OPEN INPUT POLICYHOLDER-MASTER-FILE '
003240               DISPLAY 'FILE STATUS = ' FS-STAT-POLYMSTR
003250               GO TO 990-ABEND
003260            END-IF
003270            OPEN INPUT CLAIM-MASTER-FILE
003280            IF NOT CLAIMMSTR-OK
003290               DISPLAY 'ERROR IN OPEN INPUT CLAIM-MASTER-FILE '
003300               DISPLAY 'FILE STATUS = ' FS-STAT-CLAIMMSTR
003310               GO TO 990-ABEND
003320            END-IF
003330            OPEN EXTEND REPORT-FILE
003340            IF NOT RPTOUT-OK
003350               DISPLAY 'ERROR IN OPEN EXTEND REPORT-FILE '
003360               DISPLAY 'FILE STATUS = ' FS-STAT-RPTOUT
003370               GO TO 990-ABEND
003380            END-IF
003390            DISPLAY 'INIT CLMRPTS PROCESS..'.
003400       *        MARKS THE START OF THIS STEP IN THE JOB LOG SO AN
003410       *        OPERATOR SCANNING SYSOUT CAN TELL CLMRPTS ACTUALLY
003420       *        STARTED, EVEN IF IT ABENDS BEFORE PRINTING ANYTHING.
003430       *
003440       * LOAD THE POLICYHOLDER MASTER INTO WORKING STORAGE SO EVERY
003450       * CLAIM CAN BE JOINED TO ITS OWNER WITHOUT RE-READING THE FILE.
003460       * PRIMING READ (151) FOLLOWED BY A THRU-RANGE LOOP OVER 152/153
003470       * -- SAME SHOP SHAPE AS HOSPEDIT'S 100-MAINLINE/100-READ-NEXT.
003480        150-LOAD-POLY-TABLE.
003490       *        LOADS ONE ROW PER POLICYHOLDER (ID, NAME, POLICY
003500       *        TYPE ONLY -- THAT IS ALL THIS STEP NEEDS) SO THE
003510       *        CLAIM SCAN BELOW CAN JOIN WITHOUT RE-READING THE
003520       *        MASTER FILE FOR EVERY CLAIM.
003530            PERFORM 151-READ-POLY THRU 151-READ-POLY-EXIT.
003540            PERFORM 152-LOAD-POLY-STEP THRU 152-LOAD-POLY-STEP-EXIT
003550                UNTIL END-POLY-LOAD.
003560       *
003570        151-READ-POLY.
003580       *        SAME PATTERN AS THE POLICYHOLDER READ IN CLMRISK --
003590       *        READ INTO THE WORKING-STORAGE COPY, NOT THE FD ITSELF.
003600       *        PRIMING READ ONLY -- THE LOOP'S OWN READ-AHEAD IS
003610       *        153-READ-POLY-NEXT, BELOW.
003620            READ POLICYHOLDER-MASTER-FILE INTO POLICYHOLDER-RECORD-WS
003630               AT END SET END-POLY-LOAD TO TRUE
003640            END-READ.
003650        151-READ-POLY-EXIT.
003660           EXIT.
003670       *
003680        152-LOAD-POLY-STEP.
003690       *        ONE TABLE ROW PER POLICYHOLDER MASTER RECORD.  NO
003700       *        DUPLICATE-ID CHECK HERE -- CLMMAINT IS RESPONSIBLE
003710       *        FOR KEEPING THE MASTER FILE UNIQUE BY PH-ID.
003720            ADD 1 TO WS-POLY-TAB-CNT
003730            MOVE PH-ID           TO WS-POLY-ID (WS-POLY-TAB-CNT)
003740            MOVE PH-NAME         TO WS-POLY-NAME (WS-POLY-TAB-CNT)
003750            MOVE PH-POLICY-TYPE  TO WS-POLY-POLICY-TYPE
003760                                    (WS-POLY-TAB-CNT).
003770       *
003780        153-READ-POLY-NEXT.
003790       *        FALLS THROUGH FROM 152 -- READS THE NEXT MASTER RECORD
003800       *        AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
003810            READ POLICYHOLDER-MASTER-FILE INTO POLICYHOLDER-RECORD-WS
003820               AT END SET END-POLY-LOAD TO TRUE
003830            END-READ.
003840        152-LOAD-POLY-STEP-EXIT.
003850           EXIT.
003860       *
003870       * MAIN CLAIM SCAN -- SINGLE PASS OVER THE CLAIM MASTER, JOINED
003880       * TO THE POLICYHOLDER TABLE, FEEDING ALL FIVE SECTIONS AT ONCE.
003890        200-SCAN-CLAIMS.
003900       *        231-READ-CLAIM-NEXT, BELOW, FALLS THROUGH TO DO THE
003910       *        READ-AHEAD, HOSPEDIT-STYLE.
003920            ADD 1 TO WS-CLAIMS-SCANNED
003930            SET POLY-NOT-FOUND TO TRUE
003940            PERFORM 205-SEARCH-POLY-TABLE
003950                VARYING WS-POLY-IDX FROM 1 BY 1
003960                UNTIL WS-POLY-IDX > WS-POLY-TAB-CNT
003970                   OR POLY-FOUND
003980            IF POLY-FOUND
003990               MOVE WS-POLY-NAME (WS-POLY-IDX) TO WS-CURRENT-NAME
004000               PERFORM 210-ADD-TO-TYPE-COUNT
004010            ELSE
004020               MOVE 'Unknown' TO WS-CURRENT-NAME
004030            END-IF
004040            PERFORM 220-ADD-TO-MONTH-TABLE
004050            IF CL-STAT-APPROVED
004060               PERFORM 225-ADD-TO-APPROVED-TOTALS
004070               PERFORM 227-CHECK-HIGHEST-APPROVED
004080            END-IF
004090            IF CL-STAT-PENDING
004100               PERFORM 229-ADD-TO-PENDING-TABLE
004110            END-IF
004120       *        NOTE THE POLICY-TYPE-BASED SECTIONS (210, 225, 227)
004130       *        ARE SKIPPED WHEN THE OWNING POLICYHOLDER IS NOT ON
004140       *        THE TABLE -- THE MONTH AND PENDING SECTIONS ARE NOT,
004150       *        SINCE THEY DO NOT DEPEND ON POLICY TYPE.
004160       *
004170        231-READ-CLAIM-NEXT.
004180       *        FALLS THROUGH FROM 200 -- READS THE NEXT CLAIM MASTER
004190       *        RECORD AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
004200            READ CLAIM-MASTER-FILE INTO CLAIM-RECORD-WS
004210               AT END SET END-CLAIMS TO TRUE
004220            END-READ.
004230        200-SCAN-CLAIMS-EXIT.
004240           EXIT.
004250       *
004260        205-SEARCH-POLY-TABLE.
004270       *        LINEAR SEARCH, SAME AS CLMRISK -- TABLE SIZE (5000
004280       *        ROWS AT MOST) DOES NOT JUSTIFY A BINARY SEARCH FOR
004290       *        A STEP THAT RUNS ONCE A NIGHT.
004300            IF WS-POLY-ID (WS-POLY-IDX) = CL-PH-ID
004310               SET POLY-FOUND TO TRUE
004320            END-IF.
004330       *
004340       * REPORTS SECTION 3 SOURCE DATA -- CLAIMS ARE COUNTED BY THE
004350       * OWNING POLICYHOLDER'S POLICY TYPE.  AN UNKNOWN POLICYHOLDER
004360       * IS NOT COUNTED HERE (SEE 200-SCAN-CLAIMS).
004370        210-ADD-TO-TYPE-COUNT.
004380       *        AN UNRECOGNIZED POLICY-TYPE VALUE FALLS THROUGH THE
004390       *        EVALUATE WITH NO WHEN CLAUSE AND IS SIMPLY NOT
004400       *        COUNTED -- CLMMAINT ONLY EVER WRITES THE THREE
004410       *        VALUES SHOWN, SO THIS SHOULD NEVER HAPPEN IN
004420       *        PRODUCTION.
004430            EVALUATE WS-POLY-POLICY-TYPE (WS-POLY-IDX)
004440               WHEN 'Health  '
004450                  ADD 1 TO WS-CNT-HEALTH
004460               WHEN 'Vehicle '
004470                  ADD 1 TO WS-CNT-VEHICLE
004480               WHEN 'Life    '
004490                  ADD 1 TO WS-CNT-LIFE
004500            END-EVALUATE.
004510       *
004520       * REPORTS SECTION 4 SOURCE DATA -- ONE ENTRY PER CALENDAR
004530       * MONTH SEEN, LINEAR-SEARCHED AND ADDED WHEN NEW.
004540        220-ADD-TO-MONTH-TABLE.
004550       *        TABLE IS UNSORTED WHILE BUILDING -- ORDER IS ONLY
004560       *        ESTABLISHED AT THE END BY 236-SORT-MONTH-TABLE, SO
004570       *        NEW MONTHS CAN SIMPLY BE APPENDED HERE.
004580            SET MONTH-NOT-FOUND TO TRUE
004590            PERFORM 221-SEARCH-MONTH-TABLE
004600                VARYING WS-MONTH-IDX FROM 1 BY 1
004610                UNTIL WS-MONTH-IDX > WS-MONTH-TAB-CNT
004620                   OR MONTH-FOUND
004630            IF MONTH-NOT-FOUND
004640               ADD 1 TO WS-MONTH-TAB-CNT
004650               MOVE CL-DATE-YEAR  TO WS-MONTH-KEY-CCYY
004660                                     (WS-MONTH-TAB-CNT)
004670               MOVE CL-DATE-MONTH TO WS-MONTH-KEY-MM
004680                                     (WS-MONTH-TAB-CNT)
004690               MOVE 1             TO WS-MONTH-CNT (WS-MONTH-TAB-CNT)
004700            ELSE
004710               ADD 1 TO WS-MONTH-CNT (WS-MONTH-IDX)
004720            END-IF.
004730       *
004740        221-SEARCH-MONTH-TABLE.
004750       *        MATCHES ON CCYY AND MM SEPARATELY RATHER THAN ON
004760       *        THE COMBINED WS-MONTH-KEY SO THIS PARAGRAPH READS
004770       *        THE SAME WAY THE TABLE IS LOADED, FIELD BY FIELD.
004780            IF WS-MONTH-KEY-CCYY (WS-MONTH-IDX) = CL-DATE-YEAR
004790               AND WS-MONTH-KEY-MM (WS-MONTH-IDX) = CL-DATE-MONTH
004800               SET MONTH-FOUND TO TRUE
004810            END-IF.
004820       *
004830       * REPORTS SECTION 5 SOURCE DATA -- APPROVED SUM/COUNT BY TYPE.
004840        225-ADD-TO-APPROVED-TOTALS.
004850       *        SUMS ARE KEPT IN THE SAME SIGNED PICTURE AS
004860       *        CL-AMOUNT SO NO INTERMEDIATE ROUNDING OCCURS BEFORE
004870       *        260-WRITE-AVERAGES DIVIDES BY THE COUNT.
004880            IF POLY-FOUND
004890               EVALUATE WS-POLY-POLICY-TYPE (WS-POLY-IDX)
004900                  WHEN 'Health  '
004910                     ADD 1 TO WS-APPR-CNT-HEALTH
004920                     ADD CL-AMOUNT TO WS-APPR-SUM-HEALTH
004930                  WHEN 'Vehicle '
004940                     ADD 1 TO WS-APPR-CNT-VEHICLE
004950                     ADD CL-AMOUNT TO WS-APPR-SUM-VEHICLE
004960                  WHEN 'Life    '
004970                     ADD 1 TO WS-APPR-CNT-LIFE
004980                     ADD CL-AMOUNT TO WS-APPR-SUM-LIFE
004990               END-EVALUATE
005000            END-IF.
005010       *
005020       * REPORTS SECTION 6 SOURCE DATA -- HIGHEST APPROVED CLAIM SEEN
005030       * SO FAR.  '>' KEEPS THE EARLIEST CLAIM ON A TIE.
005040        227-CHECK-HIGHEST-APPROVED.
005050            IF HIGH-APPR-NOT-SEEN OR CL-AMOUNT > WS-HIGH-APPR-AMOUNT
005060               MOVE CL-AMOUNT      TO WS-HIGH-APPR-AMOUNT
005070               MOVE CL-ID          TO WS-HIGH-APPR-CLID
005080               MOVE WS-CURRENT-NAME TO WS-HIGH-APPR-NAME
005090               MOVE CL-REASON      TO WS-HIGH-APPR-REASON
005100               SET HIGH-APPR-SEEN TO TRUE
005110            END-IF.
005120       *
005130       * REPORTS SECTION 7 SOURCE DATA -- ONE TABLE ENTRY PER PENDING
005140       * CLAIM, WRITTEN OUT VERBATIM AFTER THE SCAN.
005150        229-ADD-TO-PENDING-TABLE.
005160       *        TABLE IS SIZED TO 20000 ROWS -- WELL ABOVE THE
005170       *        NUMBER OF CLAIMS THIS SHOP EXPECTS PENDING AT ANY
005180       *        ONE TIME, SO NO BOUNDS CHECK IS CODED HERE.
005190            ADD 1 TO WS-PENDING-TAB-CNT
005200            MOVE CL-ID           TO WS-PENDING-CLID (WS-PENDING-TAB-CNT)
005210            MOVE WS-CURRENT-NAME TO WS-PENDING-NAME (WS-PENDING-TAB-CNT)
005220            MOVE CL-AMOUNT       TO WS-PENDING-AMOUNT
005230                                    (WS-PENDING-TAB-CNT)
005240            MOVE CL-REASON       TO WS-PENDING-REASON
005250                                    (WS-PENDING-TAB-CNT).
005260       *
005270       *
005280       * A SIMPLE BUBBLE SORT -- THE MONTH TABLE IS SMALL SO THIS IS
005290       * CHEAPER THAN INVOKING THE SORT VERB FOR A WORKING-STORAGE
005300       * TABLE.  ASCENDING BY CCYYMM.
005310        236-SORT-MONTH-TABLE.
005320            IF WS-MONTH-TAB-CNT > 1
005330       *        A ONE-ROW TABLE (OR EMPTY) IS ALREADY SORTED --
005340       *        SKIPPING THE BUBBLE PASS ENTIRELY AVOIDS AN INFINITE
005350       *        LOOP ON SORT-SWAPPED.
005360               SET SORT-SWAPPED TO TRUE
005370               PERFORM 237-BUBBLE-PASS UNTIL SORT-NOT-SWAPPED
005380            END-IF.
005390       *
005400        237-BUBBLE-PASS.
005410            SET SORT-NOT-SWAPPED TO TRUE
005420       *        ASSUME THIS PASS FINDS NOTHING OUT OF ORDER --
005430       *        238-BUBBLE-COMPARE FLIPS SORT-SWAPPED BACK ON WHEN
005440       *        IT ACTUALLY SWAPS A PAIR.
005450            PERFORM 238-BUBBLE-COMPARE
005460                VARYING WS-MONTH-IDX FROM 1 BY 1
005470                UNTIL WS-MONTH-IDX > WS-MONTH-TAB-CNT - 1.
005480       *
005490        238-BUBBLE-COMPARE.
005500       *        ADJACENT-PAIR SWAP.  A(N) AND A(N+1) TRADE PLACES
005510       *        VIA THE WS-MONTH-SWAP-* SCRATCH ITEMS WHEN OUT OF
005520       *        ORDER -- THE USUAL THREE-WAY SWAP, NO TEMP TABLE.
005530            IF WS-MONTH-KEY (WS-MONTH-IDX) >
005540               WS-MONTH-KEY (WS-MONTH-IDX + 1)
005550               MOVE WS-MONTH-KEY (WS-MONTH-IDX)   TO WS-MONTH-SWAP-KEY
005560               MOVE WS-MONTH-CNT (WS-MONTH-IDX)   TO WS-MONTH-SWAP-CNT
005570               MOVE WS-MONTH-KEY (WS-MONTH-IDX + 1)
005580                                                  TO WS-MONTH-KEY
005590                                                     (WS-MONTH-IDX)
005600               MOVE WS-MONTH-CNT (WS-MONTH-IDX + 1)
005610                                                  TO WS-MONTH-CNT
005620                                                     (WS-MONTH-IDX)
005630               MOVE WS-MONTH-SWAP-KEY TO WS-MONTH-KEY (WS-MONTH-IDX + 1)
005640               MOVE WS-MONTH-SWAP-CNT TO WS-MONTH-CNT (WS-MONTH-IDX + 1)
005650               SET SORT-SWAPPED TO TRUE
005660            END-IF.
005670       *
005680       *-----------------------------------------------------------------*
005690       * REPORT SECTION 3 -- CLAIMS BY POLICY TYPE.  ONE HEADING        *
005700       * LINE FOLLOWED BY THREE COUNT LINES, HEALTH/VEHICLE/LIFE,       *
005710       * IN THAT FIXED ORDER REGARDLESS OF WHICH TYPE HAD MORE.         *
005720       *-----------------------------------------------------------------*
005730        240-WRITE-BY-TYPE.
005740            MOVE SPACES TO WS-HEADING-LINE
005750            MOVE 'CLAIMS BY POLICY TYPE' TO HL-TEXT
005760            WRITE REPORT-LINE FROM WS-HEADING-LINE
005770            MOVE SPACES TO WS-TYPE-LINE
005780            MOVE 'Health'    TO TY-LABEL
005790            MOVE WS-CNT-HEALTH TO TY-COUNT
005800            WRITE REPORT-LINE FROM WS-TYPE-LINE
005810            MOVE SPACES TO WS-TYPE-LINE
005820            MOVE 'Vehicle'   TO TY-LABEL
005830            MOVE WS-CNT-VEHICLE TO TY-COUNT
005840            WRITE REPORT-LINE FROM WS-TYPE-LINE
005850            MOVE SPACES TO WS-TYPE-LINE
005860            MOVE 'Life'      TO TY-LABEL
005870            MOVE WS-CNT-LIFE TO TY-COUNT
005880            WRITE REPORT-LINE FROM WS-TYPE-LINE.
005890       *
005900       *-----------------------------------------------------------------*
005910       * REPORT SECTION 4 -- MONTHLY CLAIM COUNTS, ONE LINE PER         *
005920       * CALENDAR MONTH SEEN DURING THE SCAN, IN THE ASCENDING          *
005930       * CCYYMM ORDER 236-SORT-MONTH-TABLE LEFT THE TABLE IN.           *
005940       *-----------------------------------------------------------------*
005950        250-WRITE-MONTHLY.
005960            MOVE SPACES TO WS-HEADING-LINE
005970            MOVE 'MONTHLY CLAIMS' TO HL-TEXT
005980            WRITE REPORT-LINE FROM WS-HEADING-LINE
005990            PERFORM 251-WRITE-MONTH-STEP
006000                VARYING WS-MONTH-IDX FROM 1 BY 1
006010                UNTIL WS-MONTH-IDX > WS-MONTH-TAB-CNT.
006020       *
006030        251-WRITE-MONTH-STEP.
006040       *        ONE LINE PER TABLE ROW, ALREADY IN ASCENDING CCYYMM
006050       *        ORDER FROM 236-SORT-MONTH-TABLE.
006060            MOVE SPACES TO WS-MONTH-LINE
006070            MOVE WS-MONTH-KEY-CCYY (WS-MONTH-IDX) TO MO-CCYY
006080            MOVE WS-MONTH-KEY-MM (WS-MONTH-IDX)   TO MO-MM
006090            MOVE WS-MONTH-CNT (WS-MONTH-IDX)      TO MO-COUNT
006100            WRITE REPORT-LINE FROM WS-MONTH-LINE.
006110       *
006120       *-----------------------------------------------------------------*
006130       * REPORT SECTION 5 -- AVERAGE APPROVED CLAIM AMOUNT PER          *
006140       * POLICY TYPE.  WS-AVERAGE-AMT IS RESET TO ZERO BEFORE EACH      *
006150       * TYPE SO A TYPE WITH NO APPROVED CLAIMS PRINTS ZERO RATHER      *
006160       * THAN THE PRIOR TYPE'S FIGURE.  THE COUNT > 0 GUARD AVOIDS      *
006170       * A DIVIDE-BY-ZERO ABEND WHEN A TYPE HAD NO APPROVALS.           *
006180       *-----------------------------------------------------------------*
006190        260-WRITE-AVERAGES.
006200            MOVE SPACES TO WS-HEADING-LINE
006210            MOVE 'AVERAGE APPROVED CLAIM BY POLICY TYPE' TO HL-TEXT
006220            WRITE REPORT-LINE FROM WS-HEADING-LINE
006230            MOVE 0 TO WS-AVERAGE-AMT
006240            IF WS-APPR-CNT-HEALTH > 0
006250               COMPUTE WS-AVERAGE-AMT ROUNDED =
006260                       WS-APPR-SUM-HEALTH / WS-APPR-CNT-HEALTH
006270            END-IF
006280            MOVE SPACES TO WS-AVERAGE-LINE
006290            MOVE 'Health'  TO AV-LABEL
006300            MOVE WS-AVERAGE-AMT TO AV-AMOUNT
006310            WRITE REPORT-LINE FROM WS-AVERAGE-LINE
006320            MOVE 0 TO WS-AVERAGE-AMT
006330            IF WS-APPR-CNT-VEHICLE > 0
006340               COMPUTE WS-AVERAGE-AMT ROUNDED =
006350                       WS-APPR-SUM-VEHICLE / WS-APPR-CNT-VEHICLE
006360            END-IF
006370            MOVE SPACES TO WS-AVERAGE-LINE
006380            MOVE 'Vehicle' TO AV-LABEL
006390            MOVE WS-AVERAGE-AMT TO AV-AMOUNT
006400            WRITE REPORT-LINE FROM WS-AVERAGE-LINE
006410            MOVE 0 TO WS-AVERAGE-AMT
006420            IF WS-APPR-CNT-LIFE > 0
006430               COMPUTE WS-AVERAGE-AMT ROUNDED =
006440                       WS-APPR-SUM-LIFE / WS-APPR-CNT-LIFE
006450            END-IF
006460            MOVE SPACES TO WS-AVERAGE-LINE
006470            MOVE 'Life'    TO AV-LABEL
006480            MOVE WS-AVERAGE-AMT TO AV-AMOUNT
006490            WRITE REPORT-LINE FROM WS-AVERAGE-LINE.
006500       *
006510       *-----------------------------------------------------------------*
006520       * REPORT SECTION 6 -- HIGHEST SINGLE APPROVED CLAIM SEEN         *
006530       * DURING THE SCAN.  HIGH-APPR-NOT-SEEN COVERS THE NIGHT          *
006540       * THERE WERE NO APPROVED CLAIMS AT ALL.                          *
006550       *-----------------------------------------------------------------*
006560        270-WRITE-HIGHEST.
006570            MOVE SPACES TO WS-HEADING-LINE
006580            MOVE 'HIGHEST APPROVED CLAIM' TO HL-TEXT
006590            WRITE REPORT-LINE FROM WS-HEADING-LINE
006600            IF HIGH-APPR-NOT-SEEN
006610               MOVE SPACES TO WS-HEADING-LINE
006620               MOVE 'NO APPROVED CLAIMS' TO HL-TEXT
006630               WRITE REPORT-LINE FROM WS-HEADING-LINE
006640            ELSE
006650               MOVE SPACES               TO WS-HIGHEST-LINE
006660               MOVE WS-HIGH-APPR-CLID    TO HI-CLID
006670               MOVE WS-HIGH-APPR-NAME    TO HI-NAME
006680               MOVE WS-HIGH-APPR-AMOUNT  TO HI-AMOUNT
006690               MOVE WS-HIGH-APPR-REASON  TO HI-REASON
006700               WRITE REPORT-LINE FROM WS-HIGHEST-LINE
006710            END-IF.
006720       *
006730       *-----------------------------------------------------------------*
006740       * REPORT SECTION 7 -- ALL STILL-PENDING CLAIMS, PRINTED IN       *
006750       * THE ORDER THEY WERE READ FROM THE CLAIM MASTER (NO SORT),      *
006760       * FOLLOWED BY A TRAILER LINE WITH THE PENDING COUNT.             *
006770       *-----------------------------------------------------------------*
006780        280-WRITE-PENDING.
006790            MOVE SPACES TO WS-HEADING-LINE
006800            MOVE 'PENDING CLAIMS' TO HL-TEXT
006810            WRITE REPORT-LINE FROM WS-HEADING-LINE
006820            PERFORM 281-WRITE-PENDING-STEP
006830                VARYING WS-PENDING-IDX FROM 1 BY 1
006840                UNTIL WS-PENDING-IDX > WS-PENDING-TAB-CNT
006850            MOVE SPACES TO WS-TRAILER-LINE
006860            MOVE 'PENDING CLAIMS......' TO TL-LABEL
006870            MOVE WS-PENDING-TAB-CNT TO TL-COUNT
006880            WRITE REPORT-LINE FROM WS-TRAILER-LINE
006890            MOVE WS-CLAIMS-SCANNED  TO CLAIMS-SCAN-OUT
006900            MOVE WS-PENDING-TAB-CNT TO PENDING-CNT-OUT
006910            DISPLAY '----------------  '
006920            DISPLAY 'CLMRPTS CONTROL COUNTERS  '
006930            DISPLAY '----------------  '
006940            DISPLAY 'CLAIMS SCANNED.....  ' CLAIMS-SCAN-OUT
006950            DISPLAY 'PENDING CLAIMS.....  ' PENDING-CNT-OUT
006960            DISPLAY 'END PROGR: CLMRPTS'.
006970       *
006980        281-WRITE-PENDING-STEP.
006990       *        ONE LINE PER PENDING CLAIM, IN THE ORDER THE CLAIM
007000       *        WAS ORIGINALLY READ -- NO SORTING FOR THIS SECTION.
007010            MOVE SPACES TO WS-PENDING-LINE
007020            MOVE WS-PENDING-CLID (WS-PENDING-IDX)   TO PD-CLID
007030            MOVE WS-PENDING-NAME (WS-PENDING-IDX)   TO PD-NAME
007040            MOVE WS-PENDING-AMOUNT (WS-PENDING-IDX) TO PD-AMOUNT
007050            MOVE WS-PENDING-REASON (WS-PENDING-IDX) TO PD-REASON
007060            WRITE REPORT-LINE FROM WS-PENDING-LINE.
007070       *
007080       *-----------------------------------------------------------------*
007090       * CLOSES ALL THREE FILES.  A CLOSE FAILURE HERE IS NOT           *
007100       * CHECKED -- BY THIS POINT EVERY REPORT SECTION IS ALREADY       *
007110       * WRITTEN, SO THERE IS NOTHING LEFT TO PROTECT.                  *
007120       *-----------------------------------------------------------------*
007130        950-CLOSE-FILES.
007140            CLOSE POLICYHOLDER-MASTER-FILE
007150                  CLAIM-MASTER-FILE
007160                  REPORT-FILE.
007170       *
007180       *        REACHED ONLY FROM A FAILED OPEN IN 100-OPEN-FILES.
007190        990-ABEND.
007200            GOBACK.
