000010 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020        IDENTIFICATION DIVISION.
000030        PROGRAM-ID. CLMRISK.
000040        AUTHOR. R CHIRINOS.
000050        INSTALLATION. IBM-BCP CLAIMS UNIT.
000060        DATE-WRITTEN. 03/09/1985.
000070        DATE-COMPILED.
000080        SECURITY. NON-CONFIDENTIAL.
000090       *================================================================*
000100       * RISK-ANALYSIS -- STEP 2 OF THE NIGHTLY CLAIMS RUN             =*
000110       * SCANS THE CLAIM MASTER AGAINST THE POLICYHOLDER MASTER AND     =*
000120       * FLAGS ANY POLICYHOLDER WHOSE RECENT-CLAIM COUNT, REJECTED-     =*
000130       * CLAIM COUNT OR APPROVED-CLAIM RATIO CROSSES THE UNDERWRITING   =*
000140       * DESK'S THRESHOLDS.  APPENDS THE HIGH-RISK SECTION TO THE SAME  =*
000150       * REPORT-OUT DATASET CLMINGST OPENED EARLIER IN THE RUN.         =*
000160       *================================================================*
000170       * CHANGE LOG                                                    *
000180       * ---------  ----  ------  -----------------------------------  *
000190       * 03/09/1985 RCH   TKT-006 ORIGINAL VERSION -- MONTH-END        *
000200       *                          LISTING OF POLICYHOLDERS OVER THE    *
000210       *                          UNDERWRITING DESK'S CLAIM-FREQUENCY   *
000220       *                          THRESHOLD, RUN AGAINST THE MASTER    *
000230       *                          TAPE                                 *
000240       * 19/06/1998 RCH   TKT-099 CENTURY-WINDOW REVIEW -- RUN DATE IS *
000250       *                          READ FROM THE CONTROL CARD AS A      *
000260       *                          FULL 8-DIGIT CCYYMMDD, NEVER A       *
000270       *                          2-DIGIT YEAR                         *
000280       * 14/03/2021 RCH   TKT-119 REBUILT AGAINST THE NEW POLICYHOLDER/ *
000290       *                          CLAIM MASTERS FOR THE RISK-ANALYSIS   *
000300       *                          BATCH REDESIGN; RATIO TRIGGER ADDED   *
000310       * 09/11/2021 LMV   TKT-145 REJECTED-CLAIM COUNT ADDED AS A      *
000320       *                          THIRD TRIGGER (WAS RATIO/RECENT      *
000330       *                          ONLY)                                *
000340       * 22/02/2023 LMV   TKT-233 CLAIM RATIO TEST RE-CODED AS THE     *
000350       *                          CROSS-MULTIPLICATION FORM SO THE     *
000360       *                          FLAG CANNOT FLIP ON DIVISION         *
000370       *                          ROUNDING (SEE THE DIVISION MEMO)     *
000380       *================================================================*
000390        ENVIRONMENT DIVISION.
000400        CONFIGURATION SECTION.
000410        SOURCE-COMPUTER. IBM-390.
000420        OBJECT-COMPUTER. IBM-390.
000430        SPECIAL-NAMES.
000440            C01 IS TOP-OF-FORM.
000450        INPUT-OUTPUT SECTION.
000460        FILE-CONTROL.
000470            SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
000480                ORGANIZATION IS LINE SEQUENTIAL
000490                FILE STATUS  IS FS-STAT-CTLCARD.
000500       *
000510            SELECT POLICYHOLDER-MASTER-FILE ASSIGN TO POLYMSTR
000520                FILE STATUS  IS FS-STAT-POLYMSTR.
000530       *
000540            SELECT CLAIM-MASTER-FILE ASSIGN TO CLAIMMSTR
000550                FILE STATUS  IS FS-STAT-CLAIMMSTR.
000560       *
000570            SELECT REPORT-FILE ASSIGN TO RPTOUT
000580                ORGANIZATION IS LINE SEQUENTIAL
000590                FILE STATUS  IS FS-STAT-RPTOUT.
000600        DATA DIVISION.
000610        FILE SECTION.
000620        FD  CONTROL-CARD-FILE
000630            RECORDING MODE IS F
000640            BLOCK CONTAINS 0 RECORDS
000650            RECORD CONTAINS 08 CHARACTERS
000660            DATA RECORD IS CONTROL-CARD-REC.
000670        01  CONTROL-CARD-REC                  PIC X(08).
000680       *
000690        FD  POLICYHOLDER-MASTER-FILE
000700            RECORDING MODE IS F
000710            BLOCK CONTAINS 0 RECORDS
000720            RECORD CONTAINS 110 CHARACTERS
000730            DATA RECORD IS POLICYHOLDER-MASTER-REC.
000740        01  POLICYHOLDER-MASTER-REC           PIC X(110).
000750       *
000760        FD  CLAIM-MASTER-FILE
000770            RECORDING MODE IS F
000780            BLOCK CONTAINS 0 RECORDS
000790            RECORD CONTAINS 174 CHARACTERS
000800            DATA RECORD IS CLAIM-MASTER-REC.
000810        01  CLAIM-MASTER-REC                  PIC X(174).
000820       *
000830        FD  REPORT-FILE
000840            RECORDING MODE IS F
000850            BLOCK CONTAINS 0 RECORDS
000860            RECORD CONTAINS 132 CHARACTERS
000870            DATA RECORD IS REPORT-LINE.
000880        01  REPORT-LINE                       PIC X(132).
000890       *
000900        WORKING-STORAGE SECTION.
000910       *---------------------------------------------------------------*
000920       *  STANDALONE WORK ITEMS -- 77-LEVEL PER SHOP STANDARD, MUST    *
000930       *  PRECEDE ANY 01-LEVEL ENTRY IN THIS SECTION                   *
000940       *---------------------------------------------------------------*
000950        77  WS-RUN-DAY-COUNT               PIC S9(9) COMP.
000960       *        365-DAY WINDOW COUNT FOR THE CURRENT POLICYHOLDER.
000970        77  WS-DATE-CALC-OUT               PIC S9(9) COMP.
000980       *        30/360 DAY-NUMBER RESULT FROM 235-CALC-DAY-COUNT.
000990        77  WS-CLAIM-DAY-COUNT             PIC S9(9) COMP.
001000       *        30/360 DAY-NUMBER OF THE CLAIM BEING SCANNED,
001010       *        FROM 235-CALC-DAY-COUNT.
001020        77  WS-DAYS-AGO                    PIC S9(9) COMP.
001030       *        RUN-DAY-COUNT MINUS CLAIM-DAY-COUNT -- TESTED
001040       *        AGAINST THE 365-DAY WINDOW IN 220-APPLY-CLAIM-TO-
001050       *        POLICYHOLDER.
001060        77  WS-CLAIM-RATIO                 PIC 9(01)V9999.
001070       *        APPROVED-TOTAL DIVIDED BY SUM-INSURED, 4 DECIMALS.
001080        77  WS-RATIO-THRESHOLD-AMT         PIC S9(11)V99.
001090       *        0.8 * SUM INSURED -- THE CROSS-MULTIPLICATION FORM
001100       *        OF THE RATIO TRIGGER, SEE TKT-233.
001110       *---------------------------------------------------------------*
001120       *  CONTROL COUNTERS                                              *
001130       *---------------------------------------------------------------*
001140        01  WS-CONTADORES.
001150            05  WS-POLY-TAB-CNT            PIC S9(8) COMP VALUE 0.
001160       *        HIGH-WATER MARK OF WS-POLY-TABLE, LOADED FROM THE
001170       *        POLICYHOLDER MASTER IN 150-LOAD-POLY-TABLE.
001180            05  WS-POLY-IDX                PIC S9(8) COMP VALUE 0.
001190       *        SUBSCRIPT FOR THE POLICYHOLDER TABLE SEARCH AND THE
001200       *        TRIGGER-TEST WALK IN THE MAINLINE.
001210            05  WS-CLAIMS-SCANNED          PIC S9(8) COMP VALUE 0.
001220       *        CLAIM MASTER RECORDS READ THIS RUN.
001230            05  WS-CLAIMS-ORPHANED         PIC S9(8) COMP VALUE 0.
001240       *        CLAIMS WHOSE PH-ID DID NOT MATCH ANY LOADED
001250       *        POLICYHOLDER -- COUNTED, NOT REPORTED IN DETAIL.
001260            05  WS-FLAGGED-CNT             PIC S9(8) COMP VALUE 0.
001270       *        POLICYHOLDERS THAT TRIPPED AT LEAST ONE OF THE
001280       *        THREE RISK TRIGGERS -- SEE 260-WRITE-RISK-TRAILER.
001290            05  FILLER                     PIC X(04) VALUE SPACES.
001300       *---------------------------------------------------------------*
001310       *  SWITCHES AND FILE STATUS                                      *
001320       *---------------------------------------------------------------*
001330        01  SW-SWITCHE-VARS.
001340            05  SW-END-CLAIMS              PIC X VALUE '0'.
001350       *        DRIVES THE 200-SCAN-CLAIMS THRU-RANGE LOOP.
001360                88  END-CLAIMS                 VALUE '1'.
001370                88  NOT-END-CLAIMS             VALUE '0'.
001380            05  SW-END-POLY-LOAD           PIC X VALUE '0'.
001390       *        DRIVES THE 152-LOAD-POLY-STEP THRU-RANGE LOOP IN
001400       *        150-LOAD-POLY-TABLE.
001410                88  END-POLY-LOAD              VALUE '1'.
001420            05  SW-POLY-STATUS             PIC X VALUE 'N'.
001430       *        SET BY 210-SEARCH-POLY-TABLE, TESTED BY
001440       *        200-SCAN-CLAIMS.
001450                88  POLY-FOUND                 VALUE 'Y'.
001460                88  POLY-NOT-FOUND             VALUE 'N'.
001470            05  FS-STAT-CTLCARD            PIC X(02).
001480                88  CTLCARD-OK                 VALUE '00'.
001490            05  FS-STAT-POLYMSTR           PIC X(02).
001500                88  POLYMSTR-OK                VALUE '00'.
001510            05  FS-STAT-CLAIMMSTR          PIC X(02).
001520                88  CLAIMMSTR-OK               VALUE '00'.
001530            05  FS-STAT-RPTOUT             PIC X(02).
001540                88  RPTOUT-OK                  VALUE '00'.
001550            05  FILLER                     PIC X(04) VALUE SPACES.
001560       *---------------------------------------------------------------*
001570       *  RUN-DATE AND DAY-COUNT WORK AREAS.  THE 365-DAY WINDOW IS     *
001580       *  TESTED WITH THE SHOP'S USUAL 30/360 DAY-COUNT APPROXIMATION   *
001590       *  SINCE THE STANDARD DOES NOT PERMIT THE COMPILER'S DATE-       *
001600       *  ARITHMETIC INTRINSICS.                                        *
001610       *---------------------------------------------------------------*
001620        01  WS-RUN-DATE-CCYYMMDD           PIC 9(08).
001630        01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.
001640            05  WS-RUN-CCYY                PIC 9(04).
001650            05  WS-RUN-MM                  PIC 9(02).
001660            05  WS-RUN-DD                  PIC 9(02).
001670        01  WS-DATE-CALC-IN                PIC 9(08).
001680        01  WS-DATE-CALC-IN-PARTS REDEFINES WS-DATE-CALC-IN.
001690            05  WS-DCI-CCYY                PIC 9(04).
001700            05  WS-DCI-MM                  PIC 9(02).
001710            05  WS-DCI-DD                  PIC 9(02).
001720       *---------------------------------------------------------------*
001730       *  RATIO AND EDIT WORK AREAS                                     *
001740       *---------------------------------------------------------------*
001750        01  WS-EDIT-VARS.
001760            05  CLAIMS-SCAN-OUT            PIC Z(8)9.
001770            05  ORPHANED-OUT               PIC Z(8)9.
001780            05  FLAGGED-OUT                PIC Z(8)9.
001790            05  FILLER                     PIC X(04) VALUE SPACES.
001800       *---------------------------------------------------------------*
001810       *  RECORD LAYOUTS (SHARED COPY MEMBERS)                          *
001820       *---------------------------------------------------------------*
001830        COPY CLMPOLY.
001840       *
001850        COPY CLMCLAIM.
001860       *---------------------------------------------------------------*
001870       *  IN-MEMORY POLICYHOLDER TABLE WITH PER-POLICYHOLDER RISK       *
001880       *  ACCUMULATORS BUILT WHILE SCANNING THE CLAIM MASTER.           *
001890       *---------------------------------------------------------------*
001900        01  WS-POLY-TABLE.
001910            05  WS-POLY-ENTRY OCCURS 5000 TIMES.
001920                10  WS-POLY-ID             PIC X(12).
001930                10  WS-POLY-ID-PARTS REDEFINES WS-POLY-ID.
001940                    15  WS-POLY-ID-PREFIX  PIC X(02).
001950                    15  WS-POLY-ID-SEQ     PIC 9(10).
001960                10  WS-POLY-NAME           PIC X(30).
001970                10  WS-POLY-SUM-INSURED    PIC S9(9)V99.
001980                10  WS-POLY-RECENT-CNT     PIC S9(4) COMP VALUE 0.
001990                10  WS-POLY-REJECTED-CNT   PIC S9(4) COMP VALUE 0.
002000                10  WS-POLY-APPROVED-SUM   PIC S9(9)V99 VALUE 0.
002010                10  FILLER                 PIC X(04) VALUE SPACES.
002020       *---------------------------------------------------------------*
002030       *  PRINT LINES FOR REPORT SECTION 2 -- HIGH-RISK POLICYHOLDERS   *
002040       *---------------------------------------------------------------*
002050        01  WS-HEADING-LINE.
002060            05  HL-FILLER1                 PIC X(01) VALUE SPACE.
002070            05  HL-TEXT                    PIC X(60) VALUE SPACES.
002080            05  FILLER                     PIC X(71) VALUE SPACES.
002090        01  WS-COLUMN-LINE.
002100            05  CH-FILLER1                 PIC X(01) VALUE SPACE.
002110            05  CH-ID                      PIC X(12) VALUE 'ID'.
002120            05  CH-FILLER2                 PIC X(02) VALUE SPACES.
002130            05  CH-NAME                    PIC X(30) VALUE 'NAME'.
002140            05  CH-FILLER3                 PIC X(02) VALUE SPACES.
002150            05  CH-RECENT                  PIC X(05) VALUE 'RECNT'.
002160            05  CH-FILLER4                 PIC X(02) VALUE SPACES.
002170            05  CH-RATIO                   PIC X(07) VALUE 'RATIO'.
002180            05  CH-FILLER5                 PIC X(02) VALUE SPACES.
002190            05  CH-REJECTED                PIC X(05) VALUE 'REJCT'.
002200            05  FILLER                     PIC X(64) VALUE SPACES.
002210        01  WS-RISK-LINE.
002220            05  RL-FILLER1                 PIC X(01) VALUE SPACE.
002230            05  RL-ID                      PIC X(12).
002240            05  RL-FILLER2                 PIC X(02) VALUE SPACES.
002250            05  RL-NAME                    PIC X(30).
002260            05  RL-FILLER3                 PIC X(02) VALUE SPACES.
002270            05  RL-RECENT                  PIC ZZZZ9.
002280            05  RL-FILLER4                 PIC X(02) VALUE SPACES.
002290            05  RL-RATIO                   PIC Z9.9999.
002300            05  RL-FILLER5                 PIC X(02) VALUE SPACES.
002310            05  RL-REJECTED                PIC ZZZZ9.
002320            05  FILLER                     PIC X(59) VALUE SPACES.
002330        01  WS-TRAILER-LINE.
002340            05  TL-FILLER1                 PIC X(01) VALUE SPACE.
002350            05  TL-LABEL                   PIC X(40) VALUE SPACES.
002360            05  TL-COUNT                   PIC Z(8)9.
002370            05  FILLER                     PIC X(82) VALUE SPACES.
002380       *================================================================*
002390        PROCEDURE DIVISION.
002400       *
002410       *-----------------------------------------------------------------*
002420       * MAINLINE -- READ THE RUN-DATE CONTROL CARD, LOAD THE           *
002430       * WHOLE POLICYHOLDER MASTER INTO WORKING STORAGE, MAKE ONE       *
002440       * PASS OVER THE CLAIM MASTER ACCUMULATING PER-POLICYHOLDER       *
002450       * COUNTS, THEN WALK THE POLICYHOLDER TABLE TESTING THE           *
002460       * THREE RISK TRIGGERS.  STEP 2 OF THE NIGHTLY RUN -- ASSUMES     *
002470       * CLMINGST HAS ALREADY BUILT BOTH MASTERS AND OPENED             *
002480       * REPORT-OUT.                                                    *
002490       *-----------------------------------------------------------------*
002500       *
002510            PERFORM 100-OPEN-FILES.
002520            PERFORM 150-LOAD-POLY-TABLE.
002530            PERFORM 200-SCAN-CLAIMS THRU 200-SCAN-CLAIMS-EXIT
002540                UNTIL END-CLAIMS.
002550            PERFORM 240-WRITE-RISK-HEADING.
002560            PERFORM 245-EVALUATE-ONE-POLICYHOLDER
002570                VARYING WS-POLY-IDX FROM 1 BY 1
002580                UNTIL WS-POLY-IDX > WS-POLY-TAB-CNT
002590            PERFORM 260-WRITE-RISK-TRAILER.
002600            PERFORM 950-CLOSE-FILES.
002610            GOBACK.
002620       *
002630       *-----------------------------------------------------------------*
002640       * 100-OPEN-FILES -- THE CONTROL CARD SUPPLIES THE RUN            *
002650       * DATE (TKT-099); THIS PROGRAM DOES NOT ACCEPT FROM DATE THE     *
002660       * WAY CLMINGST DOES, SINCE THE RUN DATE HERE MUST MATCH          *
002670       * WHATEVER BUSINESS DATE THE REST OF THE RUN IS USING.           *
002680       * REPORT-OUT IS OPENED EXTEND SO THE HIGH-RISK SECTION IS        *
002690       * APPENDED AFTER CLMINGST'S SUMMARY.                             *
002700       *-----------------------------------------------------------------*
002710        100-OPEN-FILES.
002720            OPEN INPUT CONTROL-CARD-FILE
002730            IF NOT CTLCARD-OK
002740               DISPLAY 'ERROR IN OPEN INPUT CONTROL-CARD-FILE '
002750               DISPLAY 'FILE STATUS = ' FS-STAT-CTLCARD
002760               GO TO 990-ABEND
002770            END-IF
002780            READ CONTROL-CARD-FILE INTO WS-RUN-DATE-CCYYMMDD
002790       *        ONE 8-BYTE CCYYMMDD CARD -- AN EMPTY CARD FILE IS
002800       *        FATAL SINCE THE 365-DAY WINDOW BELOW HAS NOTHING TO
002810       *        MEASURE FROM.
002820               AT END
002830                  DISPLAY 'ERROR -- CONTROL CARD FILE IS EMPTY'
002840                  GO TO 990-ABEND
002850            END-READ
002860            CLOSE CONTROL-CARD-FILE
002870            DISPLAY 'INIT CLMRISK PROCESS.. RUN DATE: '
002880                    WS-RUN-DATE-CCYYMMDD
002890            MOVE WS-RUN-DATE-CCYYMMDD TO WS-DATE-CALC-IN
002900       *        CONVERT THE RUN DATE TO A DAY NUMBER ONCE HERE SO
002910       *        220-APPLY-CLAIM-TO-POLICYHOLDER CAN SUBTRACT A
002920       *        CLAIM'S OWN DAY NUMBER FROM IT FOR EVERY CLAIM SCANNED.
002930            PERFORM 235-CALC-DAY-COUNT
002940            MOVE WS-DATE-CALC-OUT TO WS-RUN-DAY-COUNT
002950            OPEN INPUT POLICYHOLDER-MASTER-FILE
002960            IF NOT POLYMSTR-OK
002970               DISPLAY 'ERROR IN OPEN INPUT POLICYHOLDER-MASTER-FILE '
002980               DISPLAY 'FILE STATUS = ' FS-STAT-POLYMSTR
002990               GO TO 990-ABEND
003000            END-IF
003010            OPEN INPUT CLAIM-MASTER-FILE
003020            IF NOT CLAIMMSTR-OK
003030               DISPLAY 'ERROR IN OPEN INPUT CLAIM-MASTER-FILE '
003040               DISPLAY 'FILE STATUS = ' FS-STAT-CLAIMMSTR
003050               GO TO 990-ABEND
003060            END-IF
003070            OPEN EXTEND REPORT-FILE
003080            IF NOT RPTOUT-OK
003090               DISPLAY 'ERROR IN OPEN EXTEND REPORT-FILE '
003100               DISPLAY 'FILE STATUS = ' FS-STAT-RPTOUT
003110               GO TO 990-ABEND
003120            END-IF.
003130       *
003140       * DAY-COUNT APPROXIMATION -- 30/360 CONVENTION.  WS-DATE-CALC-IN
003150       * IS THE PARAMETER, WS-DATE-CALC-OUT THE RESULT, SO THE SAME
003160       * PARAGRAPH SERVES BOTH THE RUN DATE AND EVERY CLAIM DATE.
003170        235-CALC-DAY-COUNT.
003180            COMPUTE WS-DATE-CALC-OUT =
003190                    (WS-DCI-CCYY * 360) + (WS-DCI-MM * 30) + WS-DCI-DD.
003200       *
003210       * LOAD THE POLICYHOLDER MASTER INTO WORKING STORAGE SO THE
003220       * CLAIM SCAN CAN LOOK UP AN OWNER WITHOUT RE-READING THE FILE.
003230        150-LOAD-POLY-TABLE.
003240       *        PRIMING READ (151) FOLLOWED BY A THRU-RANGE LOOP OVER
003250       *        152/153 -- SAME SHOP SHAPE AS HOSPEDIT'S 100-MAINLINE/
003260       *        100-READ-NEXT, ALSO USED IN CLMRPTS 150 AND CLMMAINT 150.
003270            PERFORM 151-READ-POLY THRU 151-READ-POLY-EXIT.
003280            PERFORM 152-LOAD-POLY-STEP THRU 152-LOAD-POLY-STEP-EXIT
003290                UNTIL END-POLY-LOAD.
003300       *
003310        151-READ-POLY.
003320       *        PRIMING READ ONLY -- THE LOOP'S OWN READ-AHEAD IS
003330       *        153-READ-POLY-NEXT, BELOW.
003340            READ POLICYHOLDER-MASTER-FILE INTO POLICYHOLDER-RECORD-WS
003350               AT END SET END-POLY-LOAD TO TRUE
003360            END-READ.
003370        151-READ-POLY-EXIT.
003380           EXIT.
003390       *
003400       *        ONE TABLE ROW PER POLICYHOLDER, ACCUMULATORS ZEROED --
003410       *        200-SCAN-CLAIMS AND 220-APPLY-CLAIM-TO-POLICYHOLDER
003420       *        FILL THESE IN AS THE CLAIM MASTER IS SCANNED BELOW.
003430        152-LOAD-POLY-STEP.
003440            ADD 1 TO WS-POLY-TAB-CNT
003450            MOVE PH-ID           TO WS-POLY-ID (WS-POLY-TAB-CNT)
003460            MOVE PH-NAME         TO WS-POLY-NAME (WS-POLY-TAB-CNT)
003470            MOVE PH-SUM-INSURED  TO WS-POLY-SUM-INSURED (WS-POLY-TAB-CNT)
003480            MOVE 0 TO WS-POLY-RECENT-CNT (WS-POLY-TAB-CNT)
003490            MOVE 0 TO WS-POLY-REJECTED-CNT (WS-POLY-TAB-CNT)
003500            MOVE 0 TO WS-POLY-APPROVED-SUM (WS-POLY-TAB-CNT).
003510       *
003520        153-READ-POLY-NEXT.
003530       *        FALLS THROUGH FROM 152 -- READS THE NEXT MASTER RECORD
003540       *        AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
003550            READ POLICYHOLDER-MASTER-FILE INTO POLICYHOLDER-RECORD-WS
003560               AT END SET END-POLY-LOAD TO TRUE
003570            END-READ.
003580        152-LOAD-POLY-STEP-EXIT.
003590           EXIT.
003600       *
003610       * MAIN CLAIM SCAN -- ONE PASS OVER THE CLAIM MASTER.
003620       *-----------------------------------------------------------------*
003630       * 200-SCAN-CLAIMS -- MAIN CLAIM SCAN, ONE PASS OVER THE          *
003640       * CLAIM MASTER.  A CLAIM WHOSE OWNER IS NOT IN THE               *
003650       * POLICYHOLDER TABLE (SHOULD NEVER HAPPEN SINCE CLMINGST         *
003660       * WRITES BOTH MASTERS IN THE SAME RUN, BUT THE CHECK COSTS       *
003670       * NOTHING) IS COUNTED AS ORPHANED AND OTHERWISE IGNORED.         *
003680       *-----------------------------------------------------------------*
003690        200-SCAN-CLAIMS.
003700       *        231-READ-CLAIM-NEXT, BELOW, FALLS THROUGH TO DO THE
003710       *        READ-AHEAD, HOSPEDIT-STYLE.
003720            ADD 1 TO WS-CLAIMS-SCANNED
003730            SET POLY-NOT-FOUND TO TRUE
003740            PERFORM 210-SEARCH-POLY-TABLE
003750                VARYING WS-POLY-IDX FROM 1 BY 1
003760                UNTIL WS-POLY-IDX > WS-POLY-TAB-CNT
003770                   OR POLY-FOUND
003780            IF POLY-FOUND
003790               PERFORM 220-APPLY-CLAIM-TO-POLICYHOLDER
003800            ELSE
003810               ADD 1 TO WS-CLAIMS-ORPHANED
003820            END-IF.
003830       *
003840        231-READ-CLAIM-NEXT.
003850       *        FALLS THROUGH FROM 200 -- READS THE NEXT CLAIM MASTER
003860       *        RECORD AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
003870            READ CLAIM-MASTER-FILE INTO CLAIM-RECORD-WS
003880               AT END SET END-CLAIMS TO TRUE
003890            END-READ.
003900        200-SCAN-CLAIMS-EXIT.
003910           EXIT.
003920       *
003930       *        LINEAR SEARCH -- SAME REASONING AS CLMINGST'S OWN
003940       *        POLICYHOLDER LOOKUP; SEE THE FILES NOTE ON TABLE SIZE.
003950        210-SEARCH-POLY-TABLE.
003960            IF WS-POLY-ID (WS-POLY-IDX) = CL-PH-ID
003970       *        ONE COMPARE PER PERFORM-VARYING ITERATION, CALLED
003980       *        FROM 200-SCAN-CLAIMS ABOVE.
003990               SET POLY-FOUND TO TRUE
004000            END-IF.
004010       *
004020       *-----------------------------------------------------------------*
004030       * 220-APPLY-CLAIM-TO-POLICYHOLDER -- FOLDS ONE CLAIM INTO        *
004040       * ITS OWNER'S RUNNING COUNTS.  REJECTED CLAIMS ADD TO THE        *
004050       * REJECT COUNT, APPROVED CLAIMS ADD TO THE APPROVED-DOLLAR       *
004060       * TOTAL (USED BY THE RATIO TEST), AND ANY CLAIM WITHIN THE       *
004070       * 365-DAY WINDOW ADDS TO THE RECENT-CLAIM COUNT REGARDLESS       *
004080       * OF STATUS.                                                     *
004090       *-----------------------------------------------------------------*
004100        220-APPLY-CLAIM-TO-POLICYHOLDER.
004110            IF CL-STAT-REJECTED
004120               ADD 1 TO WS-POLY-REJECTED-CNT (WS-POLY-IDX)
004130            END-IF
004140            IF CL-STAT-APPROVED
004150               ADD CL-AMOUNT TO WS-POLY-APPROVED-SUM (WS-POLY-IDX)
004160            END-IF
004170            MOVE CL-DATE-NUM TO WS-DATE-CALC-IN
004180       *        RE-USE 235-CALC-DAY-COUNT (SAME PARAGRAPH THE RUN DATE
004190       *        WENT THROUGH IN 100-OPEN-FILES) TO GET THIS CLAIM'S
004200       *        OWN DAY NUMBER, THEN SUBTRACT TO SEE HOW OLD IT IS.
004210            PERFORM 235-CALC-DAY-COUNT
004220            MOVE WS-DATE-CALC-OUT TO WS-CLAIM-DAY-COUNT
004230            COMPUTE WS-DAYS-AGO = WS-RUN-DAY-COUNT - WS-CLAIM-DAY-COUNT
004240       *        NEGATIVE WS-DAYS-AGO WOULD MEAN A CLAIM DATED AFTER
004250       *        THE RUN DATE -- TREATED AS NOT RECENT RATHER THAN AN
004260       *        ERROR, SINCE A BLANK FEED CLAIM DATE COMES THROUGH AS
004270       *        ZERO AND WOULD OTHERWISE LOOK LIKE A HUGE DAYS-AGO.
004280            IF WS-DAYS-AGO >= 0 AND WS-DAYS-AGO <= 365
004290               ADD 1 TO WS-POLY-RECENT-CNT (WS-POLY-IDX)
004300            END-IF.
004310       *
004320       *        REPORT SECTION 2 HEADING -- WRITTEN ONCE, AFTER THE
004330       *        CLAIM SCAN COMPLETES AND BEFORE THE POLICYHOLDER
004340       *        TABLE IS WALKED FOR THE TRIGGER TEST BELOW.
004350        240-WRITE-RISK-HEADING.
004360            MOVE SPACES TO WS-HEADING-LINE
004370            MOVE 'HIGH-RISK POLICYHOLDERS' TO HL-TEXT
004380            WRITE REPORT-LINE FROM WS-HEADING-LINE
004390            WRITE REPORT-LINE FROM WS-COLUMN-LINE.
004400       *
004410       * BUSINESS RULES -- RISK-ANALYSIS TRIGGERS.  ANY ONE FLAGS THE
004420       * POLICYHOLDER.  THE RATIO TEST USES THE CROSS-MULTIPLICATION
004430       * FORM (APPROVED-SUM VS. 0.8 * SUM-INSURED) SO THE FLAG CANNOT
004440       * FLIP ON DIVISION ROUNDING; THE DISPLAYED RATIO IS A SEPARATE,
004450       * ROUNDED CALCULATION FOR THE PRINT LINE ONLY.
004460        245-EVALUATE-ONE-POLICYHOLDER.
004470            MOVE 0 TO WS-CLAIM-RATIO
004480       *        RATIO STAYS ZERO WHEN SUM INSURED IS ZERO -- A
004490       *        POLICYHOLDER WITH NO COVERAGE CANNOT BE RATIO-FLAGGED.
004500            IF WS-POLY-SUM-INSURED (WS-POLY-IDX) > 0
004510               COMPUTE WS-CLAIM-RATIO ROUNDED =
004520                   WS-POLY-APPROVED-SUM (WS-POLY-IDX) /
004530                   WS-POLY-SUM-INSURED (WS-POLY-IDX)
004540            END-IF
004550            COMPUTE WS-RATIO-THRESHOLD-AMT =
004560                0.8 * WS-POLY-SUM-INSURED (WS-POLY-IDX)
004570            IF WS-POLY-RECENT-CNT (WS-POLY-IDX) > 3
004580       *        THREE INDEPENDENT TRIGGERS, ANY ONE SUFFICIENT --
004590       *        RECENT-CLAIM FREQUENCY, APPROVED-DOLLAR RATIO, OR
004600       *        REJECTED-CLAIM COUNT (TKT-145).
004610               OR (WS-POLY-SUM-INSURED (WS-POLY-IDX) > 0
004620                   AND WS-POLY-APPROVED-SUM (WS-POLY-IDX) >
004630                       WS-RATIO-THRESHOLD-AMT)
004640               OR WS-POLY-REJECTED-CNT (WS-POLY-IDX) > 2
004650               PERFORM 250-WRITE-RISK-LINE
004660            END-IF.
004670       *
004680       *        ONE PRINT LINE PER FLAGGED POLICYHOLDER -- ID, NAME,
004690       *        AND THE THREE TRIGGER VALUES SO THE UNDERWRITING DESK
004700       *        CAN SEE WHICH THRESHOLD(S) WERE CROSSED WITHOUT
004710       *        RE-RUNNING THE TEST BY HAND.
004720        250-WRITE-RISK-LINE.
004730            MOVE SPACES              TO WS-RISK-LINE
004740            MOVE WS-POLY-ID (WS-POLY-IDX)   TO RL-ID
004750            MOVE WS-POLY-NAME (WS-POLY-IDX) TO RL-NAME
004760            MOVE WS-POLY-RECENT-CNT (WS-POLY-IDX)   TO RL-RECENT
004770            MOVE WS-CLAIM-RATIO             TO RL-RATIO
004780            MOVE WS-POLY-REJECTED-CNT (WS-POLY-IDX) TO RL-REJECTED
004790            WRITE REPORT-LINE FROM WS-RISK-LINE
004800            ADD 1 TO WS-FLAGGED-CNT.
004810       *
004820       *        TRAILER LINE, THEN THE SAME THREE COUNTS ECHOED TO
004830       *        THE JOB LOG -- SEE CLMINGST'S 900-WRITE-SUMMARY.
004840        260-WRITE-RISK-TRAILER.
004850            MOVE SPACES TO WS-TRAILER-LINE
004860            MOVE 'FLAGGED POLICYHOLDERS......' TO TL-LABEL
004870            MOVE WS-FLAGGED-CNT TO TL-COUNT
004880            WRITE REPORT-LINE FROM WS-TRAILER-LINE
004890            MOVE WS-CLAIMS-SCANNED  TO CLAIMS-SCAN-OUT
004900            MOVE WS-CLAIMS-ORPHANED TO ORPHANED-OUT
004910            MOVE WS-FLAGGED-CNT     TO FLAGGED-OUT
004920            DISPLAY '----------------  '
004930            DISPLAY 'CLMRISK CONTROL COUNTERS  '
004940            DISPLAY '----------------  '
004950            DISPLAY 'CLAIMS SCANNED.....  ' CLAIMS-SCAN-OUT
004960            DISPLAY 'CLAIMS ORPHANED....  ' ORPHANED-OUT
004970            DISPLAY 'POLICYHOLDERS FLAG..  ' FLAGGED-OUT
004980            DISPLAY 'END PROGR: CLMRISK'.
004990       *
005000       *        NORMAL END-OF-JOB CLOSE -- NO FILE STATUS CHECK, SAME
005010       *        REASONING AS CLMINGST'S 950-CLOSE-FILES.
005020        950-CLOSE-FILES.
005030            CLOSE POLICYHOLDER-MASTER-FILE
005040       *        ALL THREE FILES CLOSED IN ONE STATEMENT -- BOTH
005050       *        MASTERS PLUS THE REPORT-OUT DATASET.
005060                  CLAIM-MASTER-FILE
005070                  REPORT-FILE.
005080       *
005090       *        FATAL EXIT -- REACHED FROM A FAILED OPEN OR AN EMPTY
005100       *        CONTROL CARD FILE IN 100-OPEN-FILES.
005110        990-ABEND.
005120            GOBACK.
