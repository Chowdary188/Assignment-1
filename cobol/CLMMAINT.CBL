000010 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020        IDENTIFICATION DIVISION.
000030        PROGRAM-ID. CLMMAINT.
000040        AUTHOR. L VEGA.
000050        INSTALLATION. IBM-BCP CLAIMS UNIT.
000060        DATE-WRITTEN. 20/10/1994.
000070        DATE-COMPILED.
000080        SECURITY. NON-CONFIDENTIAL.
000090       *================================================================*
000100       * POLICYHOLDER / CLAIM MAINTENANCE RUN                          =*
000110       * APPLIES THE DAY'S ONLINE-KEYED TRANSACTIONS (NEW POLICYHOLDER, =*
000120       * NEW CLAIM, CLAIM STATUS CHANGE) AGAINST THE CURRENT MASTERS    =*
000130       * AND WRITES REBUILT MASTERS FOR TOMORROW'S CLMRISK/CLMRPTS RUN. =*
000140       * OLD-MASTER-PLUS-TRANSACTIONS-TO-NEW-MASTER, THIS SHOP'S USUAL  =*
000150       * SHAPE FOR A KEYED-ENTRY UPDATE SINCE THE MASTERS ARE PLAIN     =*
000160       * SEQUENTIAL FILES, NOT INDEXED.                                 =*
000170       *================================================================*
000180       * CHANGE LOG                                                    *
000190       * ---------  ----  ------  -----------------------------------  *
000200       * 20/10/1994 LMV   TKT-055 ORIGINAL VERSION -- POLICYHOLDER ADD  *
000210       *                          TRANSACTION ONLY                     *
000220       * 11/04/1996 LMV   TKT-071 ADDED THE CLAIM-ADD TRANSACTION      *
000230       *                          TYPE ('CL') AND ITS TABLE            *
000240       * 19/06/1998 RCH   TKT-098 CENTURY-WINDOW REVIEW -- WS-RUN-DATE  *
000250       *                          READ VIA ACCEPT FROM DATE, NO 2-DIGIT *
000260       *                          YEAR STORED ON ANY OUTPUT RECORD      *
000270       * 14/03/2021 RCH   TKT-121 ADDED THE STATUS-CHANGE TRANSACTION  *
000280       *                          TYPE ('SU') FOR THE RISK-ANALYSIS     *
000290       *                          BATCH REDESIGN; APPROVED-TO-PENDING   *
000300       *                          TRANSITION NOW REJECTED               *
000310       * 09/11/2021 LMV   TKT-144 SEQUENCE-ASSIGNED IDS NO LONGER RE-   *
000320       *                          USE A RETIRED SEQUENCE NUMBER; SEED   *
000330       *                          TAKEN FROM THE HIGHEST TABLE SLOT     *
000340       *================================================================*
000350        ENVIRONMENT DIVISION.
000360        CONFIGURATION SECTION.
000370        SOURCE-COMPUTER. IBM-390.
000380        OBJECT-COMPUTER. IBM-390.
000390        SPECIAL-NAMES.
000400            C01 IS TOP-OF-FORM.
000410        INPUT-OUTPUT SECTION.
000420        FILE-CONTROL.
000430            SELECT POLY-TRANS-FILE ASSIGN TO POLYTRAN
000440                ORGANIZATION IS LINE SEQUENTIAL
000450                FILE STATUS  IS FS-STAT-TRANS.
000460       *
000470            SELECT POLICYHOLDER-OLD-FILE ASSIGN TO POLYOLD
000480                FILE STATUS  IS FS-STAT-POLYOLD.
000490       *
000500            SELECT POLICYHOLDER-NEW-FILE ASSIGN TO POLYNEW
000510                FILE STATUS  IS FS-STAT-POLYNEW.
000520       *
000530            SELECT CLAIM-OLD-FILE ASSIGN TO CLAIMOLD
000540                FILE STATUS  IS FS-STAT-CLAIMOLD.
000550       *
000560            SELECT CLAIM-NEW-FILE ASSIGN TO CLAIMNEW
000570                FILE STATUS  IS FS-STAT-CLAIMNEW.
000580        DATA DIVISION.
000590        FILE SECTION.
000600        FD  POLY-TRANS-FILE
000610            RECORDING MODE IS F
000620            BLOCK CONTAINS 0 RECORDS
000630            RECORD CONTAINS 100 CHARACTERS
000640            DATA RECORD IS TRANS-REC.
000650        01  TRANS-REC.
000660            05  TR-TYPE                    PIC X(02).
000670                88  TR-IS-ADD-POLICYHOLDER     VALUE 'PH'.
000680                88  TR-IS-ADD-CLAIM            VALUE 'CL'.
000690                88  TR-IS-STATUS-CHANGE        VALUE 'SU'.
000700            05  TR-DETAIL                  PIC X(98).
000710            05  TR-PH-DETAIL REDEFINES TR-DETAIL.
000720                10  TR-PH-NAME             PIC X(30).
000730                10  TR-PH-AGE              PIC 9(03).
000740                10  TR-PH-POLICY-TYPE      PIC X(08).
000750                10  TR-PH-SUM-INSURED      PIC S9(9)V99.
000760                10  FILLER                 PIC X(46).
000770            05  TR-CL-DETAIL REDEFINES TR-DETAIL.
000780                10  TR-CL-PH-ID            PIC X(12).
000790                10  TR-CL-AMOUNT           PIC S9(9)V99.
000800                10  TR-CL-REASON           PIC X(60).
000810                10  FILLER                 PIC X(15).
000820            05  TR-SU-DETAIL REDEFINES TR-DETAIL.
000830                10  TR-SU-CL-ID            PIC X(12).
000840                10  TR-SU-NEW-STATUS       PIC X(08).
000850                10  FILLER                 PIC X(78).
000860       *
000870        FD  POLICYHOLDER-OLD-FILE
000880            RECORDING MODE IS F
000890            BLOCK CONTAINS 0 RECORDS
000900            RECORD CONTAINS 110 CHARACTERS
000910            DATA RECORD IS POLICYHOLDER-OLD-REC.
000920        01  POLICYHOLDER-OLD-REC              PIC X(110).
000930       *
000940        FD  POLICYHOLDER-NEW-FILE
000950            RECORDING MODE IS F
000960            BLOCK CONTAINS 0 RECORDS
000970            RECORD CONTAINS 110 CHARACTERS
000980            DATA RECORD IS POLICYHOLDER-NEW-REC.
000990        01  POLICYHOLDER-NEW-REC              PIC X(110).
001000       *
001010        FD  CLAIM-OLD-FILE
001020            RECORDING MODE IS F
001030            BLOCK CONTAINS 0 RECORDS
001040            RECORD CONTAINS 174 CHARACTERS
001050            DATA RECORD IS CLAIM-OLD-REC.
001060        01  CLAIM-OLD-REC                      PIC X(174).
001070       *
001080        FD  CLAIM-NEW-FILE
001090            RECORDING MODE IS F
001100            BLOCK CONTAINS 0 RECORDS
001110            RECORD CONTAINS 174 CHARACTERS
001120            DATA RECORD IS CLAIM-NEW-REC.
001130        01  CLAIM-NEW-REC                      PIC X(174).
001140       *
001150        WORKING-STORAGE SECTION.
001160       *---------------------------------------------------------------*
001170       *  STANDALONE WORK ITEMS -- 77-LEVEL PER SHOP STANDARD, MUST    *
001180       *  PRECEDE ANY 01-LEVEL ENTRY IN THIS SECTION                   *
001190       *---------------------------------------------------------------*
001200        77  WS-SCAN-POS                    PIC S9(4) COMP VALUE 0.
001210       *        REFERENCE-MODIFICATION SCAN POSITION -- SEE
001220       *        310-VALIDATE-POLICYHOLDER'S NAME-CHARACTER EDIT.
001230        77  WS-NAME-BAD-CHAR-CNT           PIC S9(4) COMP VALUE 0.
001240       *---------------------------------------------------------------*
001250       *  CONTROL COUNTERS                                              *
001260       *---------------------------------------------------------------*
001270        01  WS-CONTADORES.
001280            05  WS-TRANS-READ              PIC S9(8) COMP VALUE 0.
001290       *        ONLINE-KEYED TRANSACTIONS READ THIS RUN, ALL THREE
001300       *        TYPES TOGETHER.
001310            05  WS-TRANS-ACCEPTED          PIC S9(8) COMP VALUE 0.
001320       *        TRANSACTIONS THAT PASSED THEIR VALIDATION STEP AND
001330       *        WERE APPLIED TO THE IN-MEMORY TABLES.
001340            05  WS-TRANS-REJECTED          PIC S9(8) COMP VALUE 0.
001350       *        TRANSACTIONS FAILING VALIDATION -- LOGGED TO THE JOB
001360       *        LOG BY THE REJECTING PARAGRAPH, NOT WRITTEN TO A FILE.
001370            05  WS-PH-ADDED                PIC S9(8) COMP VALUE 0.
001380       *        NEW POLICYHOLDER ROWS APPENDED TO WS-POLY-TABLE THIS
001390       *        RUN VIA THE 'PH' TRANSACTION.
001400            05  WS-CL-ADDED                PIC S9(8) COMP VALUE 0.
001410       *        NEW CLAIM ROWS APPENDED TO WS-CLAIM-TABLE THIS RUN
001420       *        VIA THE 'CL' TRANSACTION.
001430            05  WS-STATUS-CHANGED          PIC S9(8) COMP VALUE 0.
001440       *        CLAIM STATUS UPDATES APPLIED VIA THE 'SU'
001450       *        TRANSACTION -- SEE 335-APPLY-STATUS-CHG.
001460            05  WS-POLY-TAB-CNT            PIC S9(8) COMP VALUE 0.
001470       *        HIGH-WATER MARK OF WS-POLY-TABLE, LOADED FROM THE
001480       *        OLD MASTER IN 150-LOAD-OLD-MASTERS.
001490            05  WS-CLAIM-TAB-CNT           PIC S9(8) COMP VALUE 0.
001500       *        HIGH-WATER MARK OF WS-CLAIM-TABLE, LOADED FROM THE
001510       *        OLD MASTER IN 150-LOAD-OLD-MASTERS.
001520            05  WS-POLY-IDX                PIC S9(8) COMP VALUE 0.
001530       *        SUBSCRIPT FOR THE POLICYHOLDER TABLE SEARCHES AND
001540       *        REWRITE LOOP.
001550            05  WS-CLAIM-IDX               PIC S9(8) COMP VALUE 0.
001560       *        SUBSCRIPT FOR THE CLAIM TABLE SEARCHES AND REWRITE
001570       *        LOOP.
001580            05  WS-NEXT-PH-SEQ             PIC S9(8) COMP VALUE 0.
001590       *        SEED FOR THE NEXT MANUFACTURED POLICYHOLDER ID --
001600       *        SEE TKT-144 IN THE CHANGE LOG ABOVE.
001610            05  WS-NEXT-CL-SEQ             PIC S9(8) COMP VALUE 0.
001620       *        SEED FOR THE NEXT MANUFACTURED CLAIM ID -- SAME
001630       *        TKT-144 FIX AS WS-NEXT-PH-SEQ, ABOVE.
001640            05  FILLER                     PIC X(04) VALUE SPACES.
001650       *---------------------------------------------------------------*
001660       *  SWITCHES AND FILE STATUS                                      *
001670       *---------------------------------------------------------------*
001680        01  SW-SWITCHE-VARS.
001690            05  SW-END-TRANS               PIC X VALUE '0'.
001700       *        DRIVES THE 200-TRANS-PROCESS THRU-RANGE LOOP.
001710                88  END-TRANS                  VALUE '1'.
001720                88  NOT-END-TRANS              VALUE '0'.
001730            05  SW-END-POLY-OLD            PIC X VALUE '0'.
001740       *        DRIVES THE 152-LOAD-POLY-STEP THRU-RANGE LOOP IN
001750       *        150-LOAD-OLD-MASTERS.
001760                88  END-POLY-OLD               VALUE '1'.
001770            05  SW-END-CLAIM-OLD           PIC X VALUE '0'.
001780       *        DRIVES THE 154-LOAD-CLAIM-STEP THRU-RANGE LOOP IN
001790       *        150-LOAD-OLD-MASTERS.
001800                88  END-CLAIM-OLD              VALUE '1'.
001810            05  SW-TRANS-STATUS            PIC X VALUE 'V'.
001820       *        SET BY EACH TRANSACTION TYPE'S OWN VALIDATE
001830       *        PARAGRAPH, TESTED AT THE BOTTOM OF 200-TRANS-PROCESS.
001840                88  TRANS-VALID                VALUE 'V'.
001850                88  TRANS-INVALID              VALUE 'I'.
001860            05  SW-POLY-STATUS             PIC X VALUE 'N'.
001870       *        SET BY THE 3XX-SEARCH-POLY-TABLE PARAGRAPHS SHARED
001880       *        ACROSS THE VALIDATE STEPS.
001890                88  POLY-FOUND                 VALUE 'Y'.
001900                88  POLY-NOT-FOUND             VALUE 'N'.
001910            05  SW-CLAIM-STATUS            PIC X VALUE 'N'.
001920       *        SET BY 331-SEARCH-CLAIM-TABLE, TESTED BY
001930       *        330-VALIDATE-STATUS-CHG.
001940                88  CLAIM-FOUND                VALUE 'Y'.
001950                88  CLAIM-NOT-FOUND            VALUE 'N'.
001960            05  SW-NAME-STATUS             PIC X VALUE 'V'.
001970       *        SET BY 310-VALIDATE-POLICYHOLDER'S NAME-CHARACTER
001980       *        SCAN, BELOW.
001990                88  NAME-CHARS-OK              VALUE 'V'.
002000                88  NAME-CHARS-BAD             VALUE 'I'.
002010            05  FS-STAT-TRANS              PIC X(02).
002020                88  TRANS-OK                   VALUE '00'.
002030            05  FS-STAT-POLYOLD            PIC X(02).
002040                88  POLYOLD-OK                 VALUE '00'.
002050            05  FS-STAT-POLYNEW            PIC X(02).
002060                88  POLYNEW-OK                 VALUE '00'.
002070            05  FS-STAT-CLAIMOLD           PIC X(02).
002080                88  CLAIMOLD-OK                VALUE '00'.
002090            05  FS-STAT-CLAIMNEW           PIC X(02).
002100                88  CLAIMNEW-OK                VALUE '00'.
002110            05  FILLER                     PIC X(04) VALUE SPACES.
002120       *---------------------------------------------------------------*
002130       *  DATE AND EDIT WORK AREAS                                      *
002140       *---------------------------------------------------------------*
002150        01  WS-RUN-DATE-YYMMDD             PIC 9(06).
002160       *        STAMPED FROM ACCEPT FROM DATE IN 100-OPEN-FILES --
002170       *        WINDOWED TO A 4-DIGIT CENTURY BY 325-ADD-CLAIM.
002180        01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-YYMMDD.
002190            05  WS-RUN-YY                  PIC 9(02).
002200            05  WS-RUN-MM                  PIC 9(02).
002210            05  WS-RUN-DD                  PIC 9(02).
002220       *        REPORT-EDITED (ZERO-SUPPRESSED) COUNTERS FOR THE
002230       *        950-CLOSE-FILES RUN-TOTALS MESSAGE, BELOW.
002240        01  WS-EDIT-VARS.
002250            05  TRANS-READ-OUT             PIC Z(8)9.
002260            05  TRANS-ACC-OUT              PIC Z(8)9.
002270            05  TRANS-REJ-OUT              PIC Z(8)9.
002280            05  PH-ADDED-OUT               PIC Z(8)9.
002290            05  CL-ADDED-OUT               PIC Z(8)9.
002300            05  STATUS-CHG-OUT             PIC Z(8)9.
002310            05  FILLER                     PIC X(04) VALUE SPACES.
002320       *        BUILDS THE NEXT POLICYHOLDER ID WHEN 325-ADD-CLAIM
002330       *        OR 315-ADD-POLICYHOLDER MUST MINT A NEW ONE.
002340        01  WS-NEW-PH-ID-EDIT.
002350            05  FILLER                     PIC X(02) VALUE 'PH'.
002360            05  WS-NEW-PH-SEQ-OUT          PIC 9(10).
002370       *        BUILDS THE NEXT CLAIM ID WHEN 325-ADD-CLAIM MUST
002380       *        MINT ONE FOR AN INCOMING NEW-CLAIM TRANSACTION.
002390        01  WS-NEW-CL-ID-EDIT.
002400            05  FILLER                     PIC X(02) VALUE 'CL'.
002410            05  WS-NEW-CL-SEQ-OUT          PIC 9(10).
002420       *---------------------------------------------------------------*
002430       *  RECORD LAYOUTS (SHARED COPY MEMBERS)                          *
002440       *---------------------------------------------------------------*
002450        COPY CLMPOLY.
002460       *
002470        COPY CLMCLAIM.
002480       *---------------------------------------------------------------*
002490       *  IN-MEMORY MASTER TABLES -- OLD MASTER LOADED, TRANSACTIONS    *
002500       *  APPLIED AGAINST THE TABLE, TABLE WRITTEN BACK AS NEW MASTER.  *
002510       *---------------------------------------------------------------*
002520       *        POLICYHOLDER MASTER HELD ENTIRELY IN MEMORY FOR THE
002530       *        DURATION OF THE RUN -- SEE 150-LOAD-OLD-MASTERS.
002540        01  WS-POLY-TABLE.
002550            05  WS-POLY-ENTRY OCCURS 5000 TIMES.
002560                10  WS-POLY-ID             PIC X(12).
002570                10  WS-POLY-NAME           PIC X(30).
002580                10  WS-POLY-AGE            PIC 9(03).
002590                10  WS-POLY-POLICY-TYPE    PIC X(08).
002600                10  WS-POLY-SUM-INSURED    PIC S9(9)V99.
002610                10  FILLER                 PIC X(04) VALUE SPACES.
002620       *        CLAIM MASTER HELD ENTIRELY IN MEMORY FOR THE
002630       *        DURATION OF THE RUN -- SEE 150-LOAD-OLD-MASTERS.
002640        01  WS-CLAIM-TABLE.
002650            05  WS-CLAIM-ENTRY OCCURS 20000 TIMES.
002660                10  WS-CLAIM-ID            PIC X(12).
002670                10  WS-CLAIM-PH-ID         PIC X(12).
002680                10  WS-CLAIM-AMOUNT        PIC S9(9)V99.
002690                10  WS-CLAIM-DATE          PIC 9(08).
002700                10  WS-CLAIM-REASON        PIC X(60).
002710                10  WS-CLAIM-STATUS        PIC X(08).
002720                10  WS-CLAIM-REJ-CLASS     PIC X(14).
002730                10  FILLER                 PIC X(04) VALUE SPACES.
002740       *================================================================*
002750        PROCEDURE DIVISION.
002760       *
002770       *-----------------------------------------------------------------*
002780       * MAINLINE -- THE DAILY MAINTENANCE RUN.  LOADS BOTH OLD         *
002790       * MASTERS INTO WORKING STORAGE, APPLIES EVERY ONLINE-KEYED       *
002800       * TRANSACTION AGAINST THE TABLES, THEN REWRITES BOTH TABLES      *
002810       * AS THE NEW MASTERS FOR CLMRISK/CLMRPTS TO READ TOMORROW.       *
002820       * NO TRANSACTION EVER UPDATES A MASTER FILE DIRECTLY.            *
002830       *-----------------------------------------------------------------*
002840       *
002850            PERFORM 100-OPEN-FILES.
002860            PERFORM 150-LOAD-OLD-MASTERS.
002870            PERFORM 200-TRANS-PROCESS THRU 200-TRANS-PROCESS-EXIT
002880                UNTIL END-TRANS.
002890            PERFORM 400-REWRITE-MASTERS.
002900            PERFORM 900-WRITE-TOTALS.
002910            PERFORM 950-CLOSE-FILES.
002920            GOBACK.
002930       *
002940       *-----------------------------------------------------------------*
002950       * 100-OPEN-FILES -- RUN DATE COMES FROM ACCEPT FROM DATE         *
002960       * (SEE THE TKT-098 CENTURY-WINDOW ENTRY ABOVE), NOT A            *
002970       * CONTROL CARD, SINCE THIS RUN HAS NO CONTROL-CARD FILE OF       *
002980       * ITS OWN.  ALL FIVE OPENS ARE FATAL ON FAILURE.                 *
002990       *-----------------------------------------------------------------*
003000        100-OPEN-FILES.
003010            ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
003020            DISPLAY 'INIT CLMMAINT PROCESS.. DATE: ' WS-RUN-DATE-YYMMDD
003030       *        WS-RUN-DATE-YYMMDD IS 2-DIGIT YEAR AS RETURNED BY
003040       *        ACCEPT FROM DATE -- 325-ADD-CLAIM WINDOWS IT TO A
003050       *        4-DIGIT CENTURY BEFORE STORING IT ON THE CLAIM.
003060            OPEN INPUT  POLY-TRANS-FILE
003070            IF NOT TRANS-OK
003080               DISPLAY 'ERROR IN OPEN INPUT POLY-TRANS-FILE '
003090               DISPLAY 'FILE STATUS = ' FS-STAT-TRANS
003100               GO TO 990-ABEND
003110            END-IF
003120            OPEN INPUT  POLICYHOLDER-OLD-FILE
003130            IF NOT POLYOLD-OK
003140               DISPLAY 'ERROR IN OPEN INPUT POLICYHOLDER-OLD-FILE '
003150               DISPLAY 'FILE STATUS = ' FS-STAT-POLYOLD
003160               GO TO 990-ABEND
003170            END-IF
003180            OPEN INPUT  CLAIM-OLD-FILE
003190            IF NOT CLAIMOLD-OK
003200               DISPLAY 'ERROR IN OPEN INPUT CLAIM-OLD-FILE '
003210               DISPLAY 'FILE STATUS = ' FS-STAT-CLAIMOLD
003220               GO TO 990-ABEND
003230            END-IF
003240            OPEN OUTPUT POLICYHOLDER-NEW-FILE
003250            IF NOT POLYNEW-OK
003260               DISPLAY 'ERROR IN OPEN OUTPUT POLICYHOLDER-NEW-FILE '
003270               DISPLAY 'FILE STATUS = ' FS-STAT-POLYNEW
003280               GO TO 990-ABEND
003290            END-IF
003300            OPEN OUTPUT CLAIM-NEW-FILE
003310            IF NOT CLAIMNEW-OK
003320               DISPLAY 'ERROR IN OPEN OUTPUT CLAIM-NEW-FILE '
003330               DISPLAY 'FILE STATUS = ' FS-STAT-CLAIMNEW
003340               GO TO 990-ABEND
003350            END-IF.
003360       *
003370       * LOAD THE OLD MASTERS INTO WORKING STORAGE SO TRANSACTIONS CAN
003380       * BE APPLIED WITHOUT AN INDEXED-FILE REWRITE.
003390       *
003400       *-----------------------------------------------------------------*
003410       * BOTH OLD MASTERS ARE READ ENTIRELY INTO WORKING STORAGE        *
003420       * BEFORE ANY TRANSACTION IS APPLIED -- THE MASTERS ARE           *
003430       * PLAIN SEQUENTIAL FILES, NOT INDEXED, SO THERE IS NO WAY        *
003440       * TO UPDATE A SINGLE RECORD IN PLACE.                            *
003450       *-----------------------------------------------------------------*
003460        150-LOAD-OLD-MASTERS.
003470       *        PRIMING READS (151/153) FOLLOWED BY THRU-RANGE LOOPS OVER
003480       *        152/155 AND 154/156 -- SAME SHOP SHAPE AS HOSPEDIT'S
003490       *        100-MAINLINE/100-READ-NEXT, ALSO USED IN CLMRPTS 150.
003500            PERFORM 151-READ-POLY-OLD THRU 151-READ-POLY-OLD-EXIT.
003510            PERFORM 152-LOAD-POLY-STEP THRU 152-LOAD-POLY-STEP-EXIT
003520               UNTIL END-POLY-OLD.
003530            PERFORM 153-READ-CLAIM-OLD THRU 153-READ-CLAIM-OLD-EXIT.
003540            PERFORM 154-LOAD-CLAIM-STEP THRU 154-LOAD-CLAIM-STEP-EXIT
003550               UNTIL END-CLAIM-OLD.
003560            MOVE WS-POLY-TAB-CNT  TO WS-NEXT-PH-SEQ
003570            MOVE WS-CLAIM-TAB-CNT TO WS-NEXT-CL-SEQ.
003580       *        SEEDS THE NEXT-SEQUENCE COUNTERS FROM THE OLD
003590       *        MASTER'S OWN ROW COUNT (TKT-144) -- A RETIRED ID
003600       *        NUMBER IS NEVER REUSED SINCE THE TABLE ONLY GROWS.
003610       *
003620        151-READ-POLY-OLD.
003630       *        READ INTO THE WORKING-STORAGE COPY, NOT THE FD --
003640       *        SAME HOUSE PATTERN AS CLMRISK AND CLMRPTS.  PRIMING READ
003650       *        ONLY -- THE LOOP'S OWN READ-AHEAD IS 155-READ-POLY-OLD-NEXT.
003660            READ POLICYHOLDER-OLD-FILE INTO POLICYHOLDER-RECORD-WS
003670              AT END SET END-POLY-OLD TO TRUE
003680            END-READ.
003690        151-READ-POLY-OLD-EXIT.
003700           EXIT.
003710       *
003720        152-LOAD-POLY-STEP.
003730       *        ONE TABLE ROW PER OLD-MASTER RECORD, IN FILE ORDER.
003740            ADD 1 TO WS-POLY-TAB-CNT
003750            MOVE PH-ID           TO WS-POLY-ID (WS-POLY-TAB-CNT)
003760            MOVE PH-NAME         TO WS-POLY-NAME (WS-POLY-TAB-CNT)
003770            MOVE PH-AGE          TO WS-POLY-AGE (WS-POLY-TAB-CNT)
003780            MOVE PH-POLICY-TYPE  TO WS-POLY-POLICY-TYPE (WS-POLY-TAB-CNT)
003790            MOVE PH-SUM-INSURED  TO WS-POLY-SUM-INSURED (WS-POLY-TAB-CNT).
003800       *
003810        155-READ-POLY-OLD-NEXT.
003820       *        FALLS THROUGH FROM 152 -- READS THE NEXT OLD-MASTER RECORD
003830       *        AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
003840            READ POLICYHOLDER-OLD-FILE INTO POLICYHOLDER-RECORD-WS
003850              AT END SET END-POLY-OLD TO TRUE
003860            END-READ.
003870        152-LOAD-POLY-STEP-EXIT.
003880           EXIT.
003890       *
003900        153-READ-CLAIM-OLD.
003910       *        SAME PATTERN AS 151-READ-POLY-OLD, FOR THE CLAIM
003920       *        MASTER SIDE OF THE LOAD.  PRIMING READ ONLY -- THE LOOP'S
003930       *        OWN READ-AHEAD IS 156-READ-CLAIM-OLD-NEXT.
003940            READ CLAIM-OLD-FILE INTO CLAIM-RECORD-WS
003950              AT END SET END-CLAIM-OLD TO TRUE
003960            END-READ.
003970        153-READ-CLAIM-OLD-EXIT.
003980           EXIT.
003990       *
004000        154-LOAD-CLAIM-STEP.
004010       *        ONE TABLE ROW PER OLD CLAIM-MASTER RECORD.  STATUS
004020       *        AND REJECT CLASS CARRY OVER UNCHANGED UNLESS A
004030       *        335-APPLY-STATUS-CHG TRANSACTION TOUCHES THIS ROW.
004040            ADD 1 TO WS-CLAIM-TAB-CNT
004050            MOVE CL-ID           TO WS-CLAIM-ID (WS-CLAIM-TAB-CNT)
004060            MOVE CL-PH-ID        TO WS-CLAIM-PH-ID (WS-CLAIM-TAB-CNT)
004070            MOVE CL-AMOUNT       TO WS-CLAIM-AMOUNT (WS-CLAIM-TAB-CNT)
004080            MOVE CL-DATE-NUM     TO WS-CLAIM-DATE (WS-CLAIM-TAB-CNT)
004090            MOVE CL-REASON       TO WS-CLAIM-REASON (WS-CLAIM-TAB-CNT)
004100            MOVE CL-STATUS       TO WS-CLAIM-STATUS (WS-CLAIM-TAB-CNT)
004110            MOVE CL-REJ-CLASS    TO WS-CLAIM-REJ-CLASS (WS-CLAIM-TAB-CNT).
004120       *
004130        156-READ-CLAIM-OLD-NEXT.
004140       *        FALLS THROUGH FROM 154 -- READS THE NEXT CLAIM-MASTER
004150       *        RECORD AHEAD OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.
004160            READ CLAIM-OLD-FILE INTO CLAIM-RECORD-WS
004170              AT END SET END-CLAIM-OLD TO TRUE
004180            END-READ.
004190        154-LOAD-CLAIM-STEP-EXIT.
004200           EXIT.
004210       *
004220       * MAIN LOOP -- ONE TRANSACTION PER ITERATION
004230       *-----------------------------------------------------------------*
004240       * 200-TRANS-PROCESS -- DISPATCHES ON TR-TYPE.  A TRANSACTION     *
004250       * THAT FAILS ITS VALIDATION PARAGRAPH IS COUNTED REJECTED        *
004260       * AND OTHERWISE IGNORED; IT NEVER TOUCHES THE IN-MEMORY          *
004270       * TABLES OR PRODUCES A REJECT FILE OF ITS OWN.                   *
004280       *-----------------------------------------------------------------*
004290        200-TRANS-PROCESS.
004300       *        PRIMING READ FOR THIS LOOP HAPPENS ON THE FIRST PASS
004310       *        THROUGH THIS PARAGRAPH ITSELF; 241-READ-TRANS-NEXT
004320       *        BELOW FALLS THROUGH TO DO THE READ-AHEAD, HOSPEDIT-STYLE.
004330            ADD 1 TO WS-TRANS-READ
004340            EVALUATE TRUE
004350               WHEN TR-IS-ADD-POLICYHOLDER
004360                  PERFORM 310-VALIDATE-POLICYHOLDER
004370                  IF TRANS-VALID
004380                     PERFORM 315-ADD-POLICYHOLDER
004390                  END-IF
004400               WHEN TR-IS-ADD-CLAIM
004410                  PERFORM 320-VALIDATE-CLAIM
004420                  IF TRANS-VALID
004430                     PERFORM 325-ADD-CLAIM
004440                  END-IF
004450               WHEN TR-IS-STATUS-CHANGE
004460                  PERFORM 330-VALIDATE-STATUS-CHG
004470                  IF TRANS-VALID
004480                     PERFORM 335-APPLY-STATUS-CHG
004490                  END-IF
004500               WHEN OTHER
004510                  SET TRANS-INVALID TO TRUE
004520                  DISPLAY 'UNKNOWN TRANSACTION TYPE -- ' TR-TYPE
004530            END-EVALUATE
004540            IF TRANS-VALID
004550               ADD 1 TO WS-TRANS-ACCEPTED
004560            ELSE
004570               ADD 1 TO WS-TRANS-REJECTED
004580            END-IF.
004590       *
004600        241-READ-TRANS-NEXT.
004610       *        FALLS THROUGH FROM 200 -- READS THE NEXT TRANSACTION AHEAD
004620       *        OF THE FOLLOWING LOOP TEST, HOSPEDIT-STYLE.  TR-TYPE'S
004630       *        88-LEVELS ARE TESTED FRESH ON EACH READ.
004640            READ POLY-TRANS-FILE
004650               AT END SET END-TRANS TO TRUE
004660            END-READ.
004670        200-TRANS-PROCESS-EXIT.
004680           EXIT.
004690       *
004700       * BUSINESS RULES -- POLICYHOLDER-VALIDATION.
004710        310-VALIDATE-POLICYHOLDER.
004720       *        FOUR CHECKS, EACH INDEPENDENT -- A NAME FAILURE
004730       *        DOES NOT SHORT-CIRCUIT THE AGE/TYPE/SUM-INSURED
004740       *        CHECKS BELOW IT, SO THE DISPLAY LOG CAN SHOW MORE
004750       *        THAN ONE REJECT REASON FOR THE SAME BAD ROW.
004760            SET TRANS-VALID TO TRUE
004770       *        START OPTIMISTIC, SAME PATTERN AS 310-VALIDATE-
004780       *        POLICYHOLDER -- NOTHING RESETS TRANS-VALID BACK TO
004790       *        TRUE ONCE A TEST BELOW FAILS.
004800            IF TR-PH-NAME = SPACES
004810               SET TRANS-INVALID TO TRUE
004820               DISPLAY 'REJECT PH -- INVALID NAME'
004830            ELSE
004840               PERFORM 311-CHECK-NAME-CHARS
004850               IF NAME-CHARS-BAD
004860                  SET TRANS-INVALID TO TRUE
004870                  DISPLAY 'REJECT PH -- INVALID NAME'
004880               END-IF
004890            END-IF
004900            IF TR-PH-AGE < 18 OR TR-PH-AGE > 100
004910               SET TRANS-INVALID TO TRUE
004920               DISPLAY 'REJECT PH -- AGE MUST BE BETWEEN 18 AND 100'
004930            END-IF
004940            IF TR-PH-POLICY-TYPE NOT = 'Health  '
004950               AND TR-PH-POLICY-TYPE NOT = 'Vehicle '
004960               AND TR-PH-POLICY-TYPE NOT = 'Life    '
004970               SET TRANS-INVALID TO TRUE
004980               DISPLAY 'REJECT PH -- INVALID POLICY TYPE'
004990            END-IF
005000            IF TR-PH-SUM-INSURED NOT > 0
005010               OR TR-PH-SUM-INSURED > 10000000
005020               SET TRANS-INVALID TO TRUE
005030               DISPLAY 'REJECT PH -- INVALID SUM INSURED'
005040            END-IF.
005050       *
005060       * A VALID NAME CARRIES ONLY LETTERS AND SPACES.  SCANNED ONE
005070       * BYTE AT A TIME SINCE THE SHOP STANDARD FORBIDS THE COMPILER'S
005080       * CLASS-TEST INTRINSICS FOR ANYTHING BUT PIC 9 NUMERIC-CLASS.
005090        311-CHECK-NAME-CHARS.
005100       *        LOOP RUNS THE FULL 30 BYTES EVEN AFTER THE FIRST
005110       *        BAD CHARACTER IS FOUND -- WS-NAME-BAD-CHAR-CNT IS A
005120       *        COUNT, NOT A FLAG, THOUGH ONLY ITS ZERO/NONZERO
005130       *        STATE IS ACTUALLY TESTED BELOW.
005140            MOVE 0 TO WS-NAME-BAD-CHAR-CNT
005150            SET NAME-CHARS-OK TO TRUE
005160            PERFORM 311-A-CHECK-ONE-CHAR
005170                VARYING WS-SCAN-POS FROM 1 BY 1
005180                UNTIL WS-SCAN-POS > 30
005190            IF WS-NAME-BAD-CHAR-CNT > 0
005200               SET NAME-CHARS-BAD TO TRUE
005210            END-IF.
005220       *
005230        311-A-CHECK-ONE-CHAR.
005240       *        A-Z OR a-z ONLY -- REJECTS DIGITS, PUNCTUATION AND
005250       *        THE EBCDIC GAP BETWEEN 'Z' AND 'a' ALIKE.
005260            IF TR-PH-NAME (WS-SCAN-POS:1) NOT = SPACE
005270               IF TR-PH-NAME (WS-SCAN-POS:1) < 'A'
005280                  OR (TR-PH-NAME (WS-SCAN-POS:1) > 'Z'
005290                      AND TR-PH-NAME (WS-SCAN-POS:1) < 'a')
005300                  OR TR-PH-NAME (WS-SCAN-POS:1) > 'z'
005310                  ADD 1 TO WS-NAME-BAD-CHAR-CNT
005320               END-IF
005330            END-IF.
005340       *
005350       * NEW POLICYHOLDER -- ID IS SEQUENCE-ASSIGNED (SHOP FORMAT
005360       * 'PH' + 10-DIGIT SEQUENCE), NEVER REASSIGNED, NEVER RE-USED.
005370        315-ADD-POLICYHOLDER.
005380       *        THE PARAGRAPH NUMBER GAP (NO 003860) IS THE OLD
005390       *        VALIDATION LOGIC TKT-071 MOVED OUT TO 310, LEFT
005400       *        OPEN RATHER THAN RENUMBERING EVERY LINE BELOW IT.
005410            ADD 1 TO WS-NEXT-PH-SEQ
005420            MOVE WS-NEXT-PH-SEQ  TO WS-NEW-PH-SEQ-OUT
005430            ADD 1 TO WS-POLY-TAB-CNT
005440            MOVE WS-NEW-PH-ID-EDIT TO WS-POLY-ID (WS-POLY-TAB-CNT)
005450            MOVE TR-PH-NAME        TO WS-POLY-NAME (WS-POLY-TAB-CNT)
005460            MOVE TR-PH-AGE         TO WS-POLY-AGE (WS-POLY-TAB-CNT)
005470            MOVE TR-PH-POLICY-TYPE TO WS-POLY-POLICY-TYPE
005480                                      (WS-POLY-TAB-CNT)
005490            MOVE TR-PH-SUM-INSURED TO WS-POLY-SUM-INSURED
005500                                      (WS-POLY-TAB-CNT)
005510            ADD 1 TO WS-PH-ADDED.
005520       *
005530       * BUSINESS RULES -- CLAIM-VALIDATION.
005540       *
005550        320-VALIDATE-CLAIM.
005560            SET TRANS-VALID TO TRUE
005570            SET POLY-NOT-FOUND TO TRUE
005580            PERFORM 321-SEARCH-POLY-TABLE
005590                VARYING WS-POLY-IDX FROM 1 BY 1
005600                UNTIL WS-POLY-IDX > WS-POLY-TAB-CNT
005610                   OR POLY-FOUND
005620            IF POLY-NOT-FOUND
005630       *        A CLAIM AGAINST AN UNKNOWN POLICYHOLDER CANNOT BE
005640       *        PRICED, SO THE OTHER EDITS BELOW ARE SKIPPED ENTIRELY.
005650               SET TRANS-INVALID TO TRUE
005660               DISPLAY 'REJECT CL -- POLICYHOLDER NOT ON FILE'
005670            ELSE
005680               IF TR-CL-AMOUNT NOT > 0
005690       *        A ZERO OR NEGATIVE CLAIM AMOUNT IS NEVER LEGITIMATE
005700       *        ON THIS FEED (TKT-055).
005710                  SET TRANS-INVALID TO TRUE
005720                  DISPLAY 'REJECT CL -- CLAIM AMOUNT MUST BE > 0'
005730               END-IF
005740               IF TR-CL-AMOUNT > WS-POLY-SUM-INSURED (WS-POLY-IDX)
005750       *        THE POLICY LIMIT CHECK -- A CLAIM CANNOT EXCEED THE
005760       *        POLICYHOLDER'S OWN SUM INSURED.
005770                  SET TRANS-INVALID TO TRUE
005780                  DISPLAY 'REJECT CL -- EXCEEDS POLICYHOLDER SUM INSURED'
005790               END-IF
005800            END-IF
005810            IF TR-CL-REASON = SPACES
005820       *        REASON IS A FREE-TEXT FIELD BUT MUST NOT BE BLANK --
005830       *        250-DERIVE-CLAIM-STATUS OVER IN CLMINGST SCANS THIS
005840       *        SAME FIELD FOR REJECTION PHRASES.
005850               SET TRANS-INVALID TO TRUE
005860               DISPLAY 'REJECT CL -- REASON MUST NOT BE BLANK'
005870            END-IF.
005880       *
005890        321-SEARCH-POLY-TABLE.
005900       *        LINEAR SEARCH -- SAME AS EVERY OTHER TABLE LOOKUP
005910       *        IN THIS SYSTEM, ADEQUATE AT THIS RUN'S TABLE SIZE.
005920            IF WS-POLY-ID (WS-POLY-IDX) = TR-CL-PH-ID
005930               SET POLY-FOUND TO TRUE
005940            END-IF.
005950       *
005960       * NEW CLAIM -- ID IS SEQUENCE-ASSIGNED (SHOP FORMAT 'CL' +
005970       * 10-DIGIT SEQUENCE).  STARTS PENDING, RUN-DATED, NO REMARKS.
005980        325-ADD-CLAIM.
005990       *        THE +20000000 WINDOWS THE 2-DIGIT-YEAR RUN DATE TO
006000       *        A 4-DIGIT CENTURY (TKT-098) -- VALID THROUGH 2099,
006010       *        WHICH THIS SHOP CONSIDERS SOMEONE ELSE'S PROBLEM.
006020            ADD 1 TO WS-NEXT-CL-SEQ
006030            MOVE WS-NEXT-CL-SEQ  TO WS-NEW-CL-SEQ-OUT
006040            ADD 1 TO WS-CLAIM-TAB-CNT
006050            MOVE WS-NEW-CL-ID-EDIT TO WS-CLAIM-ID (WS-CLAIM-TAB-CNT)
006060            MOVE TR-CL-PH-ID       TO WS-CLAIM-PH-ID (WS-CLAIM-TAB-CNT)
006070            MOVE TR-CL-AMOUNT      TO WS-CLAIM-AMOUNT (WS-CLAIM-TAB-CNT)
006080            COMPUTE WS-CLAIM-DATE (WS-CLAIM-TAB-CNT) =
006090                    20000000 + WS-RUN-DATE-YYMMDD
006100            MOVE TR-CL-REASON      TO WS-CLAIM-REASON (WS-CLAIM-TAB-CNT)
006110            MOVE 'Pending '        TO WS-CLAIM-STATUS (WS-CLAIM-TAB-CNT)
006120            MOVE SPACES            TO WS-CLAIM-REJ-CLASS
006130                                      (WS-CLAIM-TAB-CNT)
006140            ADD 1 TO WS-CL-ADDED.
006150       *
006160       * BUSINESS RULES -- STATUS-UPDATE.  APPROVED TO PENDING IS THE
006170       * ONLY TRANSITION THIS SHOP DOES NOT ALLOW.
006180        330-VALIDATE-STATUS-CHG.
006190       *        THE NEW-STATUS VALUE IS CHECKED FIRST; THE
006200       *        APPROVED-TO-PENDING RULE IS ONLY CHECKED WHEN THE
006210       *        VALUE ITSELF IS OTHERWISE LEGAL.
006220            SET TRANS-VALID TO TRUE
006230            SET CLAIM-NOT-FOUND TO TRUE
006240            PERFORM 331-SEARCH-CLAIM-TABLE
006250                VARYING WS-CLAIM-IDX FROM 1 BY 1
006260                UNTIL WS-CLAIM-IDX > WS-CLAIM-TAB-CNT
006270                   OR CLAIM-FOUND
006280            IF CLAIM-NOT-FOUND
006290               SET TRANS-INVALID TO TRUE
006300               DISPLAY 'REJECT SU -- CLAIM NOT ON FILE'
006310            ELSE
006320               IF TR-SU-NEW-STATUS NOT = 'Pending '
006330                  AND TR-SU-NEW-STATUS NOT = 'Approved'
006340                  AND TR-SU-NEW-STATUS NOT = 'Rejected'
006350                  SET TRANS-INVALID TO TRUE
006360                  DISPLAY 'REJECT SU -- INVALID NEW STATUS'
006370               ELSE
006380                  IF WS-CLAIM-STATUS (WS-CLAIM-IDX) = 'Approved'
006390                     AND TR-SU-NEW-STATUS = 'Pending '
006400                     SET TRANS-INVALID TO TRUE
006410                     DISPLAY 'REJECT SU -- APPROVED TO PENDING NOT ALLOWED'
006420                  END-IF
006430               END-IF
006440            END-IF.
006450       *
006460        331-SEARCH-CLAIM-TABLE.
006470       *        LINEAR SEARCH BY CLAIM ID, SAME PATTERN AS
006480       *        321-SEARCH-POLY-TABLE.
006490            IF WS-CLAIM-ID (WS-CLAIM-IDX) = TR-SU-CL-ID
006500               SET CLAIM-FOUND TO TRUE
006510            END-IF.
006520       *
006530        335-APPLY-STATUS-CHG.
006540       *        THE APPROVED-TO-PENDING TRANSITION WAS ALREADY
006550       *        REJECTED BY 330-VALIDATE-STATUS-CHG, SO EVERY
006560       *        STATUS REACHING THIS PARAGRAPH IS A LEGAL MOVE.
006570            MOVE TR-SU-NEW-STATUS TO WS-CLAIM-STATUS (WS-CLAIM-IDX)
006580            ADD 1 TO WS-STATUS-CHANGED.
006590       *
006600       * WRITE BACK THE REBUILT MASTERS.
006610       *-----------------------------------------------------------------*
006620       * BOTH TABLES ARE WRITTEN BACK IN FULL, IN TABLE ORDER, AS       *
006630       * THE NEW MASTERS -- POLICYHOLDERS FIRST, THEN CLAIMS.           *
006640       * A ROW NEVER VALIDATED THIS RUN IS WRITTEN BACK UNCHANGED.      *
006650       *-----------------------------------------------------------------*
006660        400-REWRITE-MASTERS.
006670            PERFORM 410-WRITE-POLY-STEP
006680                VARYING WS-POLY-IDX FROM 1 BY 1
006690                UNTIL WS-POLY-IDX > WS-POLY-TAB-CNT
006700            PERFORM 420-WRITE-CLAIM-STEP
006710                VARYING WS-CLAIM-IDX FROM 1 BY 1
006720                UNTIL WS-CLAIM-IDX > WS-CLAIM-TAB-CNT.
006730       *
006740        410-WRITE-POLY-STEP.
006750       *        SPACES-FILL FIRST SO ANY UNUSED TRAILING BYTES IN
006760       *        THE RECORD LAYOUT GO OUT BLANK, NOT LEFTOVER DATA
006770       *        FROM THE PRIOR TABLE ROW.
006780            MOVE SPACES               TO POLICYHOLDER-RECORD-WS
006790            MOVE WS-POLY-ID (WS-POLY-IDX)  TO PH-ID
006800            MOVE WS-POLY-NAME (WS-POLY-IDX) TO PH-NAME
006810            MOVE WS-POLY-AGE (WS-POLY-IDX) TO PH-AGE
006820            MOVE WS-POLY-POLICY-TYPE (WS-POLY-IDX) TO PH-POLICY-TYPE
006830            MOVE WS-POLY-SUM-INSURED (WS-POLY-IDX) TO PH-SUM-INSURED
006840            WRITE POLICYHOLDER-NEW-REC FROM POLICYHOLDER-RECORD-WS.
006850       *
006860        420-WRITE-CLAIM-STEP.
006870       *        SAME SPACES-FILL PATTERN AS 410-WRITE-POLY-STEP.
006880            MOVE SPACES                TO CLAIM-RECORD-WS
006890            MOVE WS-CLAIM-ID (WS-CLAIM-IDX)  TO CL-ID
006900            MOVE WS-CLAIM-PH-ID (WS-CLAIM-IDX) TO CL-PH-ID
006910            MOVE WS-CLAIM-AMOUNT (WS-CLAIM-IDX) TO CL-AMOUNT
006920            MOVE WS-CLAIM-DATE (WS-CLAIM-IDX) TO CL-DATE-NUM
006930            MOVE WS-CLAIM-REASON (WS-CLAIM-IDX) TO CL-REASON
006940            MOVE WS-CLAIM-STATUS (WS-CLAIM-IDX) TO CL-STATUS
006950            MOVE WS-CLAIM-REJ-CLASS (WS-CLAIM-IDX) TO CL-REJ-CLASS
006960            WRITE CLAIM-NEW-REC FROM CLAIM-RECORD-WS.
006970       *
006980       *-----------------------------------------------------------------*
006990       * CONTROL TOTALS TO THE JOB LOG -- NO SEPARATE PRINTED           *
007000       * REPORT FOR THIS STEP, JUST LIKE CLMINGST'S JOB-LOG ECHO.       *
007010       *-----------------------------------------------------------------*
007020        900-WRITE-TOTALS.
007030            MOVE WS-TRANS-READ     TO TRANS-READ-OUT
007040            MOVE WS-TRANS-ACCEPTED TO TRANS-ACC-OUT
007050            MOVE WS-TRANS-REJECTED TO TRANS-REJ-OUT
007060            MOVE WS-PH-ADDED       TO PH-ADDED-OUT
007070            MOVE WS-CL-ADDED       TO CL-ADDED-OUT
007080            MOVE WS-STATUS-CHANGED TO STATUS-CHG-OUT
007090            DISPLAY '----------------  '
007100            DISPLAY 'CLMMAINT CONTROL COUNTERS  '
007110            DISPLAY '----------------  '
007120            DISPLAY 'TRANSACTIONS READ..  ' TRANS-READ-OUT
007130            DISPLAY 'ACCEPTED...........  ' TRANS-ACC-OUT
007140            DISPLAY 'REJECTED...........  ' TRANS-REJ-OUT
007150            DISPLAY 'POLICYHOLDERS ADDED.  ' PH-ADDED-OUT
007160            DISPLAY 'CLAIMS ADDED.......  ' CL-ADDED-OUT
007170            DISPLAY 'STATUS CHANGES.....  ' STATUS-CHG-OUT
007180            DISPLAY 'END PROGR: CLMMAINT'.
007190       *
007200       *        A CLOSE FAILURE HERE IS NOT CHECKED -- BOTH NEW
007210       *        MASTERS ARE ALREADY FULLY WRITTEN BY THIS POINT.
007220        950-CLOSE-FILES.
007230            CLOSE POLY-TRANS-FILE
007240       *        ALL FIVE FILES CLOSED TOGETHER IN ONE STATEMENT --
007250       *        THE TRANSACTION FILE AND BOTH OLD/NEW MASTER PAIRS.
007260                  POLICYHOLDER-OLD-FILE
007270                  POLICYHOLDER-NEW-FILE
007280                  CLAIM-OLD-FILE
007290                  CLAIM-NEW-FILE.
007300       *
007310       *        REACHED ONLY FROM A FAILED OPEN IN 100-OPEN-FILES.
007320        990-ABEND.
007330            GOBACK.
