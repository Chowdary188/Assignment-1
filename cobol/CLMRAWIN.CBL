000100******************************** Top of Data **********************
000200      *================================================================*
000300      *        RECORD OF RAW CLAIMS INPUT FILE                        =*
000400      *================================================================*
000500      *  COPY MEMBER  : CLMRAWIN                                       *
000600      *  DESCRIPTION  : ONE INCOMING CLAIM TRANSACTION PER LINE,       *
000700      *                 AS RECEIVED FROM THE AUTO-CLAIMS FEED.  READ   *
000800      *                 ONLY BY THE INGEST RUN (CLMINGST); NEVER       *
000900      *                 WRITTEN BY THIS SHOP'S JOBS.                   *
001000      *  RECORD LENGTH : 173 BYTES, LINE SEQUENTIAL, FIXED FIELDS.     *
001100      *================================================================*
001200      *  CHANGE LOG                                                    *
001300      *  ---------  ----  ------  ----------------------------------   *
001400      *  14/03/2021 RCH   TKT-120 ORIGINAL LAYOUT FOR THE AUTO-CLAIMS   *
001500      *                          FEED, REPLACING THE OLD PUNCH-CARD    *
001600      *                          CLAIM-REGISTER FORMAT                 *
001700      *  09/11/2021 LMV   TKT-143 CONFIRMED BLANK-MEANS-ZERO FOR THE   *
001800      *                          THREE MONEY FIELDS PER THE FEED       *
001900      *                          VENDOR'S SPEC ADDENDUM                *
002000      *  22/02/2023 LMV   TKT-234 RESERVED FILLER SPLIT INTO NAMED     *
002110      *                          FIELDS AHEAD OF THE VENDOR'S NEXT      *
002120      *                          FEED REVISION -- NONE OF THESE ARE     *
002130      *                          POPULATED BY THE FEED YET, AND NONE     *
002140      *                          ARE READ BY CLMINGST.  RECORD STAYS     *
002150      *                          AT THE VENDOR'S FIXED 173 BYTES.        *
002300      *================================================================*
002400       01  CLAIMS-IN-RECORD-WS.
002500      *---------------------------------------------------------------*
002600      *   KEYS -- REQUIRED, NON-BLANK ON A VALID ROW                   *
002700      *---------------------------------------------------------------*
002800           05  IN-CLAIM-ID                PIC X(12).
002900           05  IN-CUSTOMER-ID             PIC X(12).
003000      *---------------------------------------------------------------*
003100      *   DATE -- MAY BE BLANK ON THE INCOMING ROW                     *
003200      *---------------------------------------------------------------*
003300           05  IN-CLAIM-DATE              PIC 9(08).
003400      *---------------------------------------------------------------*
003500      *   MONEY -- BLANK TREATED AS ZERO, NEGATIVE IS AN INVALID ROW   *
003550      *   KEPT SIGNED (SEE TKT-143) SO A STRAY NEGATIVE FROM THE FEED  *
003560      *   FAILS 210-VALIDATE-RAW-ROW ON A CLEAN NUMERIC-CLASS/SIGN     *
003570      *   TEST INSTEAD OF BEING READ AS AN UNSIGNED OVERPUNCH.         *
003600      *---------------------------------------------------------------*
003700           05  IN-CLAIM-AMOUNT            PIC S9(09)V99.
003800           05  IN-PREMIUM-COLLECTED       PIC S9(09)V99.
003900           05  IN-PAID-AMOUNT             PIC S9(09)V99.
004000      *---------------------------------------------------------------*
004100      *   FREE TEXT -- MAY BE BLANK                                    *
004200      *---------------------------------------------------------------*
004300           05  IN-REJECTION-REMARKS       PIC X(60).
004310      *---------------------------------------------------------------*
004320      *   RESERVED AHEAD OF THE VENDOR'S NEXT FEED REVISION (TKT-234)  *
004330      *   -- NONE OF THESE COLUMNS ARE SENT BY THE FEED YET, AND NONE  *
004340      *   ARE READ BY 210-VALIDATE-RAW-ROW OR ANY OTHER PARAGRAPH IN   *
004350      *   CLMINGST.  NAMED NOW SO THE NEXT REVISION DOES NOT HAVE TO   *
004360      *   RE-SPLIT A BLOCK OF FILLER AND RE-COMPILE THE INGEST RUN.    *
004370      *---------------------------------------------------------------*
004380           05  IN-POLICY-TYPE-CODE       PIC X(02) VALUE SPACES.
004385      *        POLICY TYPE AS CARRIED ON THE FEED VENDOR'S OWN FILE.
004386      *        RESERVED, SEE TKT-234.
004390           05  IN-AGENT-ID                PIC X(08) VALUE SPACES.
004392      *        ORIGINATING AGENT ID.  RESERVED, SEE TKT-234.
004394           05  IN-CLAIM-TYPE-CODE         PIC X(02) VALUE SPACES.
004396      *        SUB-TYPE WITHIN THE POLICY TYPE.  RESERVED, TKT-234.
004398           05  IN-INCIDENT-STATE          PIC X(02) VALUE SPACES.
004402      *        STATE WHERE THE INCIDENT OCCURRED.  RESERVED, TKT-234.
004404           05  IN-DEDUCTIBLE-AMT          PIC S9(07)V99 VALUE 0.
004406      *        DEDUCTIBLE QUOTED BY THE FEED VENDOR.  RESERVED, TKT-234.
004408           05  IN-FILED-DATE              PIC 9(08) VALUE 0.
004412      *        DATE THE CLAIM WAS FILED WITH THE VENDOR, CCYYMMDD.
004414      *        RESERVED, SEE TKT-234.
004416           05  IN-SOURCE-CHANNEL          PIC X(01) VALUE SPACES.
004418      *        RESERVED FOR PHONE/WEB/AGENT SOURCE CODE, TKT-234.
004420           05  IN-DUPLICATE-FLAG          PIC X(01) VALUE SPACES.
004422               88  IN-DUP-FLAG-RESERVED       VALUE SPACE.
004424      *        RESERVED FOR A FUTURE DUPLICATE-FEED-ROW INDICATOR.
004426           05  IN-VENDOR-BATCH-ID         PIC X(06) VALUE SPACES.
004428      *        VENDOR'S OWN NIGHTLY BATCH IDENTIFIER.  RESERVED.
004430           05  IN-VENDOR-RECORD-STATUS    PIC X(01) VALUE SPACES.
004432      *        RESERVED FOR THE VENDOR'S OWN ROW-STATUS CODE, TKT-234.
004440           05  IN-VENDOR-REVIEWER-ID      PIC X(08) VALUE SPACES.
004442      *        VENDOR-SIDE REVIEWER ID, IF ANY.  RESERVED, SEE TKT-234.
004500      *================================================================*
004600      * BOTTOM OF THE FIXED PORTION -- LRECL 173.                      *
004700      *================================================================*
004800******************************* Bottom of Data *********************
