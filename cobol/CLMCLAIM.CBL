000100******************************** Top of Data **********************
000200      *================================================================*
000300      *        RECORD OF CLAIM MASTER FILE                             =*
000400      *================================================================*
000500      *  COPY MEMBER  : CLMCLAIM                                       *
000600      *  DESCRIPTION  : ONE VEHICLE-INSURANCE CLAIM PER RECORD.        *
000700      *                 WRITTEN BY CLMINGST WHEN A RAW CLAIMS-INPUT    *
000800      *                 ROW CARRIES A CLAIM AMOUNT, AND ADDED/         *
000900      *                 RE-STATUSED BY THE MAINTENANCE RUN (CLMMAINT). *
001000      *  RECORD LENGTH : 174 BYTES, FIXED, SEQUENTIAL.                 *
001100      *================================================================*
001200      *  CHANGE LOG                                                    *
001300      *  ---------  ----  ------  ----------------------------------   *
001400      *  12/07/1981 RCH   TKT-004 ORIGINAL LAYOUT (CLAIMREC) -- ONE    *
001500      *                          COMBINED POLICYHOLDER/CLAIM RECORD    *
001600      *  14/03/2021 RCH   TKT-119 REBUILT AS CLAIM MASTER FOR THE      *
001700      *                          RISK-ANALYSIS BATCH REDESIGN          *
001800      *  09/11/2021 LMV   TKT-142 ADDED CL-REJ-CLASS SO THE MONTHLY    *
001900      *                          REPORT RUN CAN GROUP REJECTS          *
002000      *                          WITHOUT RE-SCANNING THE REMARKS TEXT  *
002100      *  22/02/2023 LMV   TKT-233 RESERVED FILLER SPLIT INTO NAMED     *
002150      *                          FIELDS FOR THE ADJUSTER/DEDUCTIBLE/    *
002160      *                          FRAUD-REVIEW PHASE -- NONE OF THESE    *
002170      *                          ARE SET OR READ BY ANY JOB IN THIS     *
002180      *                          RUN YET.  RECORD LENGTH UNCHANGED.     *
002400      *================================================================*
002500       01  CLAIM-RECORD-WS.
002600      *---------------------------------------------------------------*
002700      *   KEY AND OWNERSHIP DATA                                       *
002800      *---------------------------------------------------------------*
002900           05  CL-ID                      PIC X(12).
003000      *        CLAIM IDENTIFIER -- UNIQUE KEY.  SEQUENCE-ASSIGNED.
003100           05  CL-PH-ID                   PIC X(12).
003200      *        OWNING POLICYHOLDER ID.  MUST EXIST ON CLMPOLY.
003300      *---------------------------------------------------------------*
003400      *   MONEY AND DATE DATA                                          *
003500      *---------------------------------------------------------------*
003600           05  CL-AMOUNT                  PIC S9(9)V99.
003700           05  CL-DATE-NUM                PIC 9(08).
003800      *        CLAIM DATE, YYYYMMDD.
003900           05  CL-DATE-X REDEFINES CL-DATE-NUM
004000                                          PIC X(08).
004100           05  CL-DATE-PARTS REDEFINES CL-DATE-NUM.
004200               10  CL-DATE-YEAR           PIC 9(04).
004300               10  CL-DATE-MONTH          PIC 9(02).
004400               10  CL-DATE-DAY            PIC 9(02).
004500      *---------------------------------------------------------------*
004600      *   FREE-TEXT AND STATUS DATA                                    *
004700      *---------------------------------------------------------------*
004800           05  CL-REASON                  PIC X(60).
004900      *        REJECTION REMARKS WHEN REJECTED, ELSE THE CLAIM REASON.
005000           05  CL-STATUS                  PIC X(08).
005100               88  CL-STAT-PENDING            VALUE 'Pending '.
005200               88  CL-STAT-APPROVED           VALUE 'Approved'.
005300               88  CL-STAT-REJECTED           VALUE 'Rejected'.
005400           05  CL-REJ-CLASS               PIC X(14).
005500      *        DERIVED REJECTION CLASS -- SEE 270-DERIVE-REJ-CLASS
005600      *        IN CLMINGST.  BLANK WHEN CL-STATUS IS NOT 'Rejected'.
005650      *---------------------------------------------------------------*
005660      *   RESERVED FOR THE ADJUSTER/DEDUCTIBLE/FRAUD-REVIEW PHASE      *
005670      *   (TKT-233) -- NOT YET SET OR READ BY CLMINGST, CLMMAINT,      *
005680      *   CLMRISK OR CLMRPTS.  NAMED SO THE NEXT PHASE DOES NOT HAVE   *
005690      *   TO RE-SPLIT A BLOCK OF FILLER AND RE-COMPILE EVERY CALLER.   *
005700      *---------------------------------------------------------------*
005705           05  CL-ADJUSTER-ID             PIC X(08) VALUE SPACES.
005706      *        CLAIMS-ADJUSTER IDENTIFIER.  RESERVED, SEE TKT-233.
005710           05  CL-SUPPORTING-DOC-CNT      PIC 9(02) VALUE 0.
005715      *        COUNT OF SUPPORTING DOCUMENTS ON FILE.  RESERVED,
005716      *        SEE TKT-233 -- THIS WAS THE ORIGINAL RESERVED PURPOSE.
005720           05  CL-CLAIM-TYPE-CODE         PIC X(02) VALUE SPACES.
005725      *        SUB-TYPE WITHIN THE POLICY TYPE.  RESERVED, TKT-233.
005730           05  CL-DEDUCTIBLE-AMT          PIC S9(7)V99 VALUE 0.
005735      *        DEDUCTIBLE APPLIED TO THIS CLAIM.  RESERVED, TKT-233.
005740           05  CL-PAID-DATE               PIC 9(08) VALUE 0.
005745      *        DATE PAYMENT WAS ISSUED, CCYYMMDD.  RESERVED, TKT-233.
005750           05  CL-ADJUSTMENT-PCT          PIC 9(02)V99 VALUE 0.
005755      *        NEGOTIATED ADJUSTMENT PERCENT.  RESERVED, TKT-233.
005760           05  CL-FRAUD-FLAG              PIC X(01) VALUE SPACES.
005762               88  CL-FRAUD-FLAG-RESERVED     VALUE SPACE.
005765      *        RESERVED FOR A FUTURE FRAUD-REVIEW INDICATOR, TKT-233.
005770           05  CL-REOPENED-CNT            PIC 9(02) VALUE 0.
005775      *        NUMBER OF TIMES THE CLAIM WAS RE-OPENED.  RESERVED.
005780           05  CL-SOURCE-CHANNEL          PIC X(01) VALUE SPACES.
005785      *        RESERVED FOR PHONE/WEB/AGENT SOURCE CODE, TKT-233.
005790           05  CL-BATCH-ID                PIC X(06) VALUE SPACES.
005795      *        NIGHTLY RUN-ID THAT LOADED THIS CLAIM.  RESERVED.
005798           05  CL-REVIEWER-ID             PIC X(06) VALUE SPACES.
005799      *        SUPERVISORY REVIEWER ID.  RESERVED, SEE TKT-233.
005800      *================================================================*
005900      * BOTTOM OF THE FIXED PORTION -- LRECL 174.                      *
006000      *================================================================*
006100******************************* Bottom of Data *********************
